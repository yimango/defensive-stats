000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : HKXGRAT1                                      *
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   TIPO        : PRINCIPAL (BATCH)                              *
000600*   DESCRIPCION : ARMA LA TABLA DE RATING DE ATACANTES, LEE LA   *
000700*               : NOMINA Y LOS TURNOS DE HIELO POR PARTIDO, Y    *
000800*               : RECORRE LAS JUGADAS DE TIRO PARA ACUMULAR, POR *
000900*               : DEFENSOR, LOS INTENTOS Y EL XG EN CONTRA CON   *
001000*               : Y SIN ESE DEFENSOR EN EL HIELO.  AL FINAL      *
001100*               : INVOCA EL SUBPROGRAMA COMPARTIDO DE CALCULO Y  *
001200*               : REPORTE (HKXGDLT1).                            *
001300*   ARCHIVOS    : PLYSTAT=E, SHOTEVT=E, ROSTERIN=E, SHIFTIN=E    *
001400*   INSTALADO   : DD/MM/AAAA                                     *
001500*   BPM/RATIONAL: 228867                                         *
001600*   NOMBRE      : RATING DE ATACANTES Y ACUMULADOR DE DEFENSORES *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     HKXGRAT1.
002000 AUTHOR.         L. QUESADA.
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.   04/03/1991.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 04/03/1991  LQUE  228867  VERSION ORIGINAL DEL PROGRAMA        *  228867
002900*                           PRINCIPAL DEL LOTE DEFENSIVO.        *
003000* 19/07/1991  LQUE  228903  SE AGREGA LA NORMALIZACION DE        *  228903
003100*                           RATING-NORM CONTRA EL PROMEDIO DE    *
003200*                           LIGA DE XGF POR 60 MINUTOS.          *
003300* 02/11/1992  MSOL  229046  CORRECCION: LA BUSQUEDA DEL EQUIPO   *  229046
003400*                           DEFENSOR TOMABA EL PRIMER REGISTRO   *
003500*                           DE LA NOMINA EN VEZ DEL QUE NO       *
003600*                           COINCIDE CON EL EQUIPO ATACANTE.     *
003700* 11/06/1993  LQUE  229202  SE EXTRAE EL CALCULO Y REPORTE DELTA *  229202
003800*                           EXP-ASV A UN SUBPROGRAMA COMPARTIDO  *
003900*                           (HKXGDLT1) PARA REUTILIZARLO DESDE   *
004000*                           EL NUEVO FLUJO AGREGADOR (HKXGPOS1). *
004100* 25/01/1994  LQUE  229311  SE EXTRAE EL MODELO XG A UN          *  229311
004200*                           SUBPROGRAMA APARTE (HKXGMDL1).       *
004300* 14/03/1996  RVEG  229590  SE AGREGA EL PROMEDIO DE RATING DE   *  229590
004400*                           LINEA (ATACANTES EN HIELO AL MOMENTO *
004500*                           DEL TIRO) PARA PONDERAR EL XG.       *
004600* 09/09/1998  LQUE  229903  REVISION DE FIN DE SIGLO (AAAA):     *  229903
004700*                           NO HAY CAMPOS DE FECHA CALENDARIO EN *
004800*                           ESTE PROGRAMA (SOLO PERIODO/RELOJ DE *
004900*                           JUEGO), SE REVISO POR CUMPLIMIENTO   *
005000*                           Y2K SIN NECESIDAD DE CAMBIOS.        *
005100* 17/02/2001  MSOL  230116  SE ACLARA QUE START-SEC Y END-SEC DE *  230116
005200*                           SHIFTIN SON RELATIVOS AL PERIODO Y   *
005300*                           NO CRUZAN CAMBIO DE PERIODO.         *
005400* 30/08/2004  RVEG  230479  LIMPIEZA GENERAL Y REVISION DE LOS   *  230479
005500*                           LIMITES DE LAS TABLAS EN MEMORIA.    *
005600* 12/05/2005  MSOL  230512  SE CENTRALIZA LA APERTURA Y CIERRE   *  230512
005700*                           DE LOS CUATRO ARCHIVOS EN ABRIR-     *
005800*                           ARCHIVOS/CIERRA-ARCHIVOS Y SE ADOPTA *
005900*                           EL ESQUEMA FS-/FSE- CON CALL A       *
006000*                           DEBD1R00, YA USADO EN EL AREA DE     *
006100*                           TARJETAS, PARA QUE UN ERROR DE       *
006200*                           APERTURA TARDIA NO DEJE ARCHIVOS     *
006300*                           ABIERTOS SIN CERRAR.                 *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PLYSTAT  ASSIGN TO PLYSTAT
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-PLYSTAT
007400                             FSE-PLYSTAT.
007500
007600     SELECT SHOTEVT  ASSIGN TO SHOTEVT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-SHOTEVT
007900                             FSE-SHOTEVT.
008000
008100     SELECT ROSTERIN ASSIGN TO ROSTERIN
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-ROSTERIN
008400                             FSE-ROSTERIN.
008500
008600     SELECT SHIFTIN  ASSIGN TO SHIFTIN
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-SHIFTIN
008900                             FSE-SHIFTIN.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  PLYSTAT.
009400     COPY HKPSTA1.
009500
009600 FD  SHOTEVT.
009700     COPY HKSHOT1.
009800
009900 FD  ROSTERIN.
010000     COPY HKROST1.
010100
010200 FD  SHIFTIN.
010300     COPY HKSHFT1.
010400
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*   C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S    *
010800******************************************************************
010900 77  WKS-TOTAL-LOTE            PIC 9(07) COMP    VALUE ZEROES.
011000 77  WKS-SW-DEPURACION         PIC X(01)         VALUE "N".
011100     88  WKS-DEPURACION-ACTIVA                   VALUE "S".
011200******************************************************************
011300*              V A R I A B L E S   D E   E S T A D O              *
011400*   ESQUEMA FS-/FSE- TOMADO DEL AREA DE TARJETAS (WKS-FS-STATUS) *
011500*   Y EXTENDIDO AQUI A LOS CUATRO ARCHIVOS DE ENTRADA DE LA      *
011600*   ANALITICA DEFENSIVA.  VER BITACORA 230512.                   *
011700******************************************************************
011800 01  WKS-FS-STATUS.
011900     02  WKS-STATUS.
012000*        ESTADISTICAS DE JUGADORES EN HIELO POR PARTIDO.
012100         04  FS-PLYSTAT            PIC 9(02) VALUE ZEROES.
012200         04  FSE-PLYSTAT.
012300             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012400             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012500             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012600*        BITACORA DE JUGADAS DE TIRO.
012700         04  FS-SHOTEVT            PIC 9(02) VALUE ZEROES.
012800         04  FSE-SHOTEVT.
012900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013200*        NOMINA DE JUGADORES POR PARTIDO.
013300         04  FS-ROSTERIN           PIC 9(02) VALUE ZEROES.
013400         04  FSE-ROSTERIN.
013500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013800*        TURNOS DE HIELO POR PARTIDO.
013900         04  FS-SHIFTIN            PIC 9(02) VALUE ZEROES.
014000         04  FSE-SHIFTIN.
014100             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014200             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014300             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014400*        VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO.
014500         04  PROGRAMA              PIC X(08) VALUE 'HKXGRAT1'.
014600         04  ARCHIVO               PIC X(08) VALUE SPACES.
014700         04  ACCION                PIC X(10) VALUE SPACES.
014800         04  LLAVE                 PIC X(32) VALUE SPACES.
014900         04  FS-CICLO              PIC 9(02) COMP VALUE ZEROES.
015000         04  FILLER                PIC X(04).
015100
015200 01  WKS-INDICADORES-FIN.
015300     05  WKS-FIN-PLYSTAT           PIC 9(01) VALUE ZEROES.
015400         88  WKS-EOF-PLYSTAT                 VALUE 1.
015500     05  WKS-FIN-SHOTEVT           PIC 9(01) VALUE ZEROES.
015600         88  WKS-EOF-SHOTEVT                 VALUE 1.
015700     05  WKS-FIN-ROSTERIN          PIC 9(01) VALUE ZEROES.
015800         88  WKS-EOF-ROSTERIN                VALUE 1.
015900     05  WKS-FIN-SHIFTIN           PIC 9(01) VALUE ZEROES.
016000         88  WKS-EOF-SHIFTIN                 VALUE 1.
016100     05  FILLER                    PIC X(04).
016200
016300*   VISTA DE 4 POSICIONES USADA EN VOLCADOS DE DEPURACION DE LOS
016400*   INDICADORES DE FIN DE ARCHIVO.
016500 01  WKS-INDICADORES-FIN-R REDEFINES WKS-INDICADORES-FIN.
016600     05  WKS-INDICADORES-CHAR      PIC X(08).
016700
016800 01  WKS-CONTADORES.
016900     05  WKS-TOTAL-JUGADAS         PIC 9(06) COMP VALUE ZEROES.
017000     05  WKS-TOTAL-CALIFICAN       PIC 9(06) COMP VALUE ZEROES.
017100     05  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
017200     05  WKS-K                     PIC 9(05) COMP VALUE ZEROES.
017300     05  FILLER                    PIC X(04).
017400
017500 01  WKS-SWITCHES-PROCESO.
017600     05  WKS-SW-EN-HIELO           PIC 9(01) VALUE ZEROES.
017700         88  WKS-SI-EN-HIELO                 VALUE 1.
017800         88  WKS-NO-EN-HIELO                 VALUE 0.
017900     05  WKS-SW-HALLADO-ACUM       PIC 9(01) VALUE ZEROES.
018000         88  WKS-SI-HALLADO-ACUM             VALUE 1.
018100         88  WKS-NO-HALLADO-ACUM             VALUE 0.
018200     05  FILLER                    PIC X(06).
018300
018400*   VISTA DE 8 POSICIONES USADA EN VOLCADOS DE DEPURACION DE
018500*   LOS INDICADORES DE ESTE PROGRAMA.
018600 01  WKS-SWITCHES-PROCESO-R REDEFINES WKS-SWITCHES-PROCESO.
018700     05  WKS-SWITCHES-PROCESO-CHAR PIC X(08).
018800
018900******************************************************************
019000*   TABLAS DE RATING, ACUMULADOR Y NOMBRES (COPIAS COMPARTIDAS   *
019100*   CON HKXGPOS1 Y CONSUMIDAS POR HKXGDLT1).                     *
019200******************************************************************
019300     COPY HKRATE1.
019400     COPY HKACUM1.
019500     COPY HKNAME1.
019600
019700******************************************************************
019800*   TABLA DE NOMINA (PROPIA DE ESTE PROGRAMA, NO SE COMPARTE     *
019900*   COMO COPY PORQUE SOLO HKXGRAT1 NECESITA EL EQUIPO/LOCAL-     *
020000*   VISITA POR JUGADA; HKXGPOS1 SOLO NECESITA EL NOMBRE).        *
020100******************************************************************
020200 01  WKS-TOPE-TABLA-ROST           PIC 9(05) COMP VALUE 09999.
020300 01  WKS-CANT-TABLA-ROST           PIC 9(05) COMP VALUE ZEROES.
020400 01  WKS-TABLA-ROST.
020500     05  WKS-ROST-FILA OCCURS 0 TO 9999 TIMES
020600                       DEPENDING ON WKS-CANT-TABLA-ROST
020700                       INDEXED BY WKS-ROST-IDX.
020800         10  WKS-ROST-GAME-ID      PIC 9(10).
020900         10  WKS-ROST-TEAM-ID      PIC 9(04).
021000         10  WKS-ROST-PLAYER-ID    PIC 9(07).
021100         10  WKS-ROST-NOMBRE       PIC X(30).
021200         10  WKS-ROST-LOCAL-VISITA PIC X(01).
021300         10  FILLER                PIC X(04).
021400
021500******************************************************************
021600*   TABLA DE TURNOS DE HIELO (PROPIA DE ESTE PROGRAMA).          *
021700******************************************************************
021800 01  WKS-TOPE-TABLA-TURNO          PIC 9(05) COMP VALUE 09999.
021900 01  WKS-CANT-TABLA-TURNO          PIC 9(05) COMP VALUE ZEROES.
022000 01  WKS-TABLA-TURNO.
022100     05  WKS-TURNO-FILA OCCURS 0 TO 9999 TIMES
022200                        DEPENDING ON WKS-CANT-TABLA-TURNO
022300                        INDEXED BY WKS-TURNO-IDX.
022400         10  WKS-TURNO-GAME-ID     PIC 9(10).
022500         10  WKS-TURNO-PLAYER-ID   PIC 9(07).
022600         10  WKS-TURNO-PERIODO     PIC 9(02).
022700         10  WKS-TURNO-START-SEC   PIC 9(04).
022800         10  WKS-TURNO-END-SEC     PIC 9(04).
022900         10  FILLER                PIC X(06).
023000
023100******************************************************************
023200*   CAMPOS DE TRABAJO PARA LA NORMALIZACION DEL RATING.          *
023300******************************************************************
023400 01  WKS-AREA-RATING.
023500     05  WKS-TOI-DECIMAL           PIC 9(05)V9(04).
023600     05  WKS-XGF-POR-60            PIC 9(03)V9(04).
023700     05  WKS-SUMA-XGF-POR-60       PIC S9(07)V9(04).
023800     05  WKS-LEAGUE-AVG            PIC 9(03)V9(04).
023900     05  FILLER                    PIC X(04).
024000
024100*   VISTA DE CARACTERES DEL AREA DE RATING, USADA AL DEPURAR
024200*   DIFERENCIAS DE REDONDEO EN LA REVISION 230479.
024300 01  WKS-AREA-RATING-R REDEFINES WKS-AREA-RATING.
024400     05  WKS-AREA-RATING-CHAR      PIC X(23).
024500
024600******************************************************************
024700*   CAMPOS DE TRABAJO PARA EL PROCESO DE JUGADAS.                *
024800******************************************************************
024900 01  WKS-AREA-JUGADA.
025000     05  WKS-SEC-JUGADA            PIC 9(05) COMP.
025100     05  WKS-EQUIPO-DEFENSA        PIC 9(04).
025200     05  WKS-XG-CALCULADO          PIC 9(01)V9(04).
025300     05  WKS-LINE-RATING           PIC 9(02)V9(04).
025400     05  WKS-WGT-XG                PIC S9(01)V9(04).
025500     05  WKS-SUMA-RATING-LINEA     PIC S9(04)V9(04).
025600     05  WKS-CANT-ATACANTES-HIELO  PIC 9(02) COMP.
025700     05  WKS-RATE-NORM-HALLADO     PIC 9(02)V9(04).
025800     05  FILLER                    PIC X(05).
025900
026000 PROCEDURE DIVISION.
026100
026200 0000-MAIN SECTION.
026300     PERFORM ABRIR-ARCHIVOS THRU ABRIR-ARCHIVOS-E
026400
026500     PERFORM 1000-CARGA-TABLA-RATING
026600        THRU 1000-CARGA-TABLA-RATING-EXIT
026700
026800     PERFORM 1100-NORMALIZA-RATING
026900        THRU 1100-NORMALIZA-RATING-EXIT
027000
027100     PERFORM 2000-CARGA-ROSTER
027200        THRU 2000-CARGA-ROSTER-EXIT
027300
027400     PERFORM 2100-CARGA-TURNOS
027500        THRU 2100-CARGA-TURNOS-EXIT
027600
027700     PERFORM 3000-PROCESA-JUGADAS
027800        THRU 3000-PROCESA-JUGADAS-EXIT
027900        UNTIL WKS-EOF-SHOTEVT
028000
028100     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
028200
028300     CALL 'HKXGDLT1' USING WKS-CANT-TABLA-ACUM, WKS-TABLA-ACUM,
028400                            WKS-CANT-TABLA-NAME, WKS-TABLA-NAME
028500
028600     MOVE WKS-TOTAL-JUGADAS TO WKS-TOTAL-LOTE
028700     DISPLAY "TOTAL DE JUGADAS LEIDAS DE SHOTEVT: " WKS-TOTAL-LOTE
028800
028900     STOP RUN.
029000 0000-MAIN-EXIT. EXIT.
029100
029200*----------------------------------------------------------------
029300*   ABRE LOS CUATRO ARCHIVOS DE ENTRADA DE UNA SOLA VEZ, AL INICIO
029400*   DEL LOTE, PARA QUE PERMANEZCAN ABIERTOS DURANTE TODA LA
029500*   CORRIDA.  SI ALGUNO NO ABRE, SE REPORTA EL FILE STATUS DE
029600*   TODOS Y SE CIERRA LO QUE YA ESTUVIERA ABIERTO ANTES DE
029700*   TERMINAR (REVISION 230512, SIGUIENDO EL ESQUEMA DEL AREA DE
029800*   TARJETAS).
029900*----------------------------------------------------------------
030000 ABRIR-ARCHIVOS SECTION.
030100     OPEN INPUT PLYSTAT, SHOTEVT, ROSTERIN, SHIFTIN
030200
030300     IF FS-PLYSTAT  NOT = ZEROES OR FS-SHOTEVT  NOT = ZEROES
030400        OR FS-ROSTERIN NOT = ZEROES OR FS-SHIFTIN  NOT = ZEROES
030500        DISPLAY "***********************************************"
030600        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE ENTRADA        *"
030700        DISPLAY "***********************************************"
030800        DISPLAY "* FILE STATUS DE PLYSTAT  : " FS-PLYSTAT
030900        DISPLAY "* FILE STATUS DE SHOTEVT  : " FS-SHOTEVT
031000        DISPLAY "* FILE STATUS DE ROSTERIN : " FS-ROSTERIN
031100        DISPLAY "* FILE STATUS DE SHIFTIN  : " FS-SHIFTIN
031200        DISPLAY "***********************************************"
031300        MOVE 91 TO RETURN-CODE
031400        PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
031500        STOP RUN
031600     END-IF
031700
031800     MOVE ZEROES TO FS-CICLO
031900     MOVE 'OPEN'  TO ACCION
032000     MOVE SPACES  TO LLAVE
032100
032200     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
032300        VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4
032400
032500     MOVE ZEROES TO FS-CICLO.
032600 ABRIR-ARCHIVOS-E. EXIT.
032700
032800*----------------------------------------------------------------
032900*   VALIDA EL FILE STATUS DEL ARCHIVO QUE CORRESPONDE AL CICLO
033000*   RECIBIDO Y, SI HAY ERROR, LO REPORTA POR DEBD1R00 (LA MISMA
033100*   RUTINA COMPARTIDA DE DIAGNOSTICO DE E/S DEL AREA DE TARJETAS)
033200*   ANTES DE CERRAR TODO Y ABORTAR.
033300*----------------------------------------------------------------
033400 FILE-STATUS-EXTENDED SECTION.
033500     EVALUATE FS-CICLO
033600        WHEN 1
033700            IF FS-PLYSTAT NOT EQUAL ZEROES
033800               MOVE 'PLYSTAT' TO ARCHIVO
033900               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
034000                                     LLAVE, FS-PLYSTAT, FSE-PLYSTAT
034100               MOVE 91 TO RETURN-CODE
034200               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
034300               STOP RUN
034400            END-IF
034500        WHEN 2
034600            IF FS-SHOTEVT NOT EQUAL ZEROES
034700               MOVE 'SHOTEVT' TO ARCHIVO
034800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
034900                                     LLAVE, FS-SHOTEVT, FSE-SHOTEVT
035000               MOVE 91 TO RETURN-CODE
035100               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
035200               STOP RUN
035300            END-IF
035400        WHEN 3
035500            IF FS-ROSTERIN NOT EQUAL ZEROES
035600               MOVE 'ROSTERIN' TO ARCHIVO
035700               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035800                                     LLAVE, FS-ROSTERIN,
035900                                     FSE-ROSTERIN
036000               MOVE 91 TO RETURN-CODE
036100               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
036200               STOP RUN
036300            END-IF
036400        WHEN OTHER
036500            IF FS-SHIFTIN NOT EQUAL ZEROES
036600               MOVE 'SHIFTIN' TO ARCHIVO
036700               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036800                                     LLAVE, FS-SHIFTIN, FSE-SHIFTIN
036900               MOVE 91 TO RETURN-CODE
037000               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
037100               STOP RUN
037200            END-IF
037300     END-EVALUATE.
037400 FILE-STATUS-EXTENDED-E. EXIT.
037500
037600*----------------------------------------------------------------
037700*   CIERRA LOS CUATRO ARCHIVOS DE ENTRADA.  SE INVOCA AL FINAL
037800*   NORMAL DE LA CORRIDA Y DESDE CADA SALIDA DE ERROR DE ABRIR-
037900*   ARCHIVOS/FILE-STATUS-EXTENDED, PARA NO DEJAR NINGUNO ABIERTO.
038000*----------------------------------------------------------------
038100 CIERRA-ARCHIVOS SECTION.
038200     CLOSE PLYSTAT SHOTEVT ROSTERIN SHIFTIN.
038300 CIERRA-ARCHIVOS-E. EXIT.
038400
038500*----------------------------------------------------------------
038600*   CARGA PLYSTAT EN LA TABLA DE RATING.  XGF-POR-60 = XGF *
038700*   60 / TOI (EN MINUTOS DECIMALES); SI TOI ES CERO, XGF-POR-60
038800*   SE FIJA EN CERO PARA EVITAR DIVISION ENTRE CERO.
038900*----------------------------------------------------------------
039000 1000-CARGA-TABLA-RATING SECTION.
039100     MOVE ZEROES TO WKS-SUMA-XGF-POR-60
039200
039300     PERFORM 1010-LEE-PLYSTAT THRU 1010-LEE-PLYSTAT-EXIT
039400     PERFORM 1020-ACUMULA-RATING THRU 1020-ACUMULA-RATING-EXIT
039500        UNTIL WKS-EOF-PLYSTAT.
039600 1000-CARGA-TABLA-RATING-EXIT. EXIT.
039700
039800 1010-LEE-PLYSTAT SECTION.
039900     READ PLYSTAT
040000        AT END SET WKS-EOF-PLYSTAT TO TRUE
040100     END-READ.
040200 1010-LEE-PLYSTAT-EXIT. EXIT.
040300
040400 1020-ACUMULA-RATING SECTION.
040500     COMPUTE WKS-TOI-DECIMAL ROUNDED =
040600             PSTA-TOI-MINUTOS + (PSTA-TOI-SEGUNDOS / 60)
040700         ON SIZE ERROR
040800             MOVE ZEROES TO WKS-TOI-DECIMAL
040900     END-COMPUTE
041000
041100     IF WKS-TOI-DECIMAL = ZEROES
041200        MOVE ZEROES TO WKS-XGF-POR-60
041300     ELSE
041400        COMPUTE WKS-XGF-POR-60 ROUNDED =
041500                (PSTA-XGF * 60) / WKS-TOI-DECIMAL
041600            ON SIZE ERROR
041700                MOVE ZEROES TO WKS-XGF-POR-60
041800        END-COMPUTE
041900     END-IF
042000
042100     ADD 1 TO WKS-CANT-TABLA-RATE
042200     SET WKS-RATE-IDX TO WKS-CANT-TABLA-RATE
042300     MOVE PSTA-NOMBRE-JUGADOR  TO WKS-RATE-NOMBRE (WKS-RATE-IDX)
042400     MOVE WKS-TOI-DECIMAL      TO WKS-RATE-TOI-MIN (WKS-RATE-IDX)
042500     MOVE PSTA-XGF             TO WKS-RATE-XGF (WKS-RATE-IDX)
042600     MOVE WKS-XGF-POR-60       TO
042700                           WKS-RATE-XGF-POR-60 (WKS-RATE-IDX)
042800     MOVE ZEROES               TO WKS-RATE-NORM (WKS-RATE-IDX)
042900
043000     ADD WKS-XGF-POR-60 TO WKS-SUMA-XGF-POR-60
043100
043200     PERFORM 1010-LEE-PLYSTAT THRU 1010-LEE-PLYSTAT-EXIT.
043300 1020-ACUMULA-RATING-EXIT. EXIT.
043400
043500*----------------------------------------------------------------
043600*   RATING-NORM = XGF-POR-60 DEL JUGADOR / PROMEDIO DE LIGA.  SI
043700*   NO HAY JUGADORES O EL PROMEDIO ES CERO, TODOS QUEDAN EN 1.0
043800*   (RATING NEUTRO).
043900*----------------------------------------------------------------
044000 1100-NORMALIZA-RATING SECTION.
044100     MOVE ZEROES TO WKS-LEAGUE-AVG
044200     IF WKS-CANT-TABLA-RATE > ZEROES
044300        COMPUTE WKS-LEAGUE-AVG ROUNDED =
044400                WKS-SUMA-XGF-POR-60 / WKS-CANT-TABLA-RATE
044500            ON SIZE ERROR
044600                MOVE ZEROES TO WKS-LEAGUE-AVG
044700        END-COMPUTE
044800     END-IF
044900
045000     IF WKS-CANT-TABLA-RATE > ZEROES
045100        PERFORM 1110-NORMALIZA-UNA-FILA
045200           THRU 1110-NORMALIZA-UNA-FILA-EXIT
045300           VARYING WKS-I FROM 1 BY 1
045400           UNTIL WKS-I > WKS-CANT-TABLA-RATE
045500     END-IF.
045600 1100-NORMALIZA-RATING-EXIT. EXIT.
045700
045800 1110-NORMALIZA-UNA-FILA SECTION.
045900     SET WKS-RATE-IDX TO WKS-I
046000     IF WKS-LEAGUE-AVG = ZEROES
046100        MOVE 1.0000 TO WKS-RATE-NORM (WKS-RATE-IDX)
046200     ELSE
046300        COMPUTE WKS-RATE-NORM (WKS-RATE-IDX) ROUNDED =
046400                WKS-RATE-XGF-POR-60 (WKS-RATE-IDX) /
046500                WKS-LEAGUE-AVG
046600            ON SIZE ERROR
046700                MOVE 1.0000 TO WKS-RATE-NORM (WKS-RATE-IDX)
046800        END-COMPUTE
046900     END-IF.
047000 1110-NORMALIZA-UNA-FILA-EXIT. EXIT.
047100
047200*----------------------------------------------------------------
047300*   CARGA LA NOMINA COMPLETA (TODOS LOS PARTIDOS) EN MEMORIA Y,
047400*   DE PASO, ARMA LA TABLA DE NOMBRES POR PLAYER-ID USADA POR
047500*   HKXGDLT1 PARA EL REPORTE Y EL ARCHIVO DE RESULTADOS.
047600*----------------------------------------------------------------
047700 2000-CARGA-ROSTER SECTION.
047800     PERFORM 2010-LEE-ROSTERIN THRU 2010-LEE-ROSTERIN-EXIT
047900     PERFORM 2020-ACUMULA-ROSTER THRU 2020-ACUMULA-ROSTER-EXIT
048000        UNTIL WKS-EOF-ROSTERIN.
048100 2000-CARGA-ROSTER-EXIT. EXIT.
048200
048300 2010-LEE-ROSTERIN SECTION.
048400     READ ROSTERIN
048500        AT END SET WKS-EOF-ROSTERIN TO TRUE
048600     END-READ.
048700 2010-LEE-ROSTERIN-EXIT. EXIT.
048800
048900 2020-ACUMULA-ROSTER SECTION.
049000     ADD 1 TO WKS-CANT-TABLA-ROST
049100     SET WKS-ROST-IDX TO WKS-CANT-TABLA-ROST
049200     MOVE ROST-GAME-ID        TO WKS-ROST-GAME-ID (WKS-ROST-IDX)
049300     MOVE ROST-TEAM-ID        TO WKS-ROST-TEAM-ID (WKS-ROST-IDX)
049400     MOVE ROST-PLAYER-ID      TO WKS-ROST-PLAYER-ID (WKS-ROST-IDX)
049500     MOVE ROST-NOMBRE-JUGADOR TO WKS-ROST-NOMBRE (WKS-ROST-IDX)
049600     MOVE ROST-LOCAL-VISITA   TO
049700                          WKS-ROST-LOCAL-VISITA (WKS-ROST-IDX)
049800
049900     ADD 1 TO WKS-CANT-TABLA-NAME
050000     SET WKS-NAME-IDX TO WKS-CANT-TABLA-NAME
050100     MOVE ROST-PLAYER-ID      TO WKS-NAME-PLAYER-ID (WKS-NAME-IDX)
050200     MOVE ROST-NOMBRE-JUGADOR TO WKS-NAME-JUGADOR (WKS-NAME-IDX)
050300
050400     PERFORM 2010-LEE-ROSTERIN THRU 2010-LEE-ROSTERIN-EXIT.
050500 2020-ACUMULA-ROSTER-EXIT. EXIT.
050600
050700*----------------------------------------------------------------
050800*   CARGA LOS TURNOS DE HIELO DE TODOS LOS PARTIDOS EN MEMORIA.
050900*----------------------------------------------------------------
051000 2100-CARGA-TURNOS SECTION.
051100     PERFORM 2110-LEE-SHIFTIN THRU 2110-LEE-SHIFTIN-EXIT
051200     PERFORM 2120-ACUMULA-TURNO THRU 2120-ACUMULA-TURNO-EXIT
051300        UNTIL WKS-EOF-SHIFTIN.
051400 2100-CARGA-TURNOS-EXIT. EXIT.
051500
051600 2110-LEE-SHIFTIN SECTION.
051700     READ SHIFTIN
051800        AT END SET WKS-EOF-SHIFTIN TO TRUE
051900     END-READ.
052000 2110-LEE-SHIFTIN-EXIT. EXIT.
052100
052200 2120-ACUMULA-TURNO SECTION.
052300     ADD 1 TO WKS-CANT-TABLA-TURNO
052400     SET WKS-TURNO-IDX TO WKS-CANT-TABLA-TURNO
052500     MOVE SHFT-GAME-ID   TO WKS-TURNO-GAME-ID (WKS-TURNO-IDX)
052600     MOVE SHFT-PLAYER-ID TO WKS-TURNO-PLAYER-ID (WKS-TURNO-IDX)
052700     MOVE SHFT-PERIODO   TO WKS-TURNO-PERIODO (WKS-TURNO-IDX)
052800     MOVE SHFT-START-SEC TO WKS-TURNO-START-SEC (WKS-TURNO-IDX)
052900     MOVE SHFT-END-SEC   TO WKS-TURNO-END-SEC (WKS-TURNO-IDX)
053000
053100     PERFORM 2110-LEE-SHIFTIN THRU 2110-LEE-SHIFTIN-EXIT.
053200 2120-ACUMULA-TURNO-EXIT. EXIT.
053300
053400*----------------------------------------------------------------
053500*   RECORRE SHOTEVT.  SOLO CALIFICAN SHOT-ON-GOAL, MISSED-SHOT,
053600*   BLOCKED-SHOT Y GOAL.  POR CADA TIRO QUE CALIFICA SE UBICA EL
053700*   EQUIPO DEFENSOR, SE PONDERA EL XG POR EL RATING DE LINEA DE
053800*   LOS ATACANTES EN HIELO, Y SE ACUMULA CONTRA CADA DEFENSOR DE
053900*   LA NOMINA SEGUN ESTE EN HIELO O NO AL MOMENTO DEL TIRO.
054000*----------------------------------------------------------------
054100 3000-PROCESA-JUGADAS SECTION.
054200     READ SHOTEVT
054300        AT END
054400           SET WKS-EOF-SHOTEVT TO TRUE
054500           GO TO 3000-PROCESA-JUGADAS-EXIT
054600     END-READ
054700
054800     ADD 1 TO WKS-TOTAL-JUGADAS
054900
055000     IF SHOT-TIPO-VALIDO
055100        ADD 1 TO WKS-TOTAL-CALIFICAN
055200        COMPUTE WKS-SEC-JUGADA =
055300                (SHOT-TIME-MM * 60) + SHOT-TIME-SS
055400            ON SIZE ERROR
055500                MOVE ZEROES TO WKS-SEC-JUGADA
055600        END-COMPUTE
055700
055800        CALL 'HKXGMDL1' USING SHOT-COORD-X, SHOT-COORD-Y,
055900                               SHOT-TIPO-TIRO, SHOT-XG-SUPLIDO,
056000                               WKS-XG-CALCULADO
056100
056200        PERFORM 3100-BUSCA-EQUIPO-DEFENSA
056300           THRU 3100-BUSCA-EQUIPO-DEFENSA-EXIT
056400
056500        PERFORM 3200-CALCULA-LINE-RATING
056600           THRU 3200-CALCULA-LINE-RATING-EXIT
056700
056800        COMPUTE WKS-WGT-XG ROUNDED =
056900                WKS-XG-CALCULADO * WKS-LINE-RATING
057000            ON SIZE ERROR
057100                MOVE WKS-XG-CALCULADO TO WKS-WGT-XG
057200        END-COMPUTE
057300
057400        PERFORM 3300-ACUMULA-DEFENSA
057500           THRU 3300-ACUMULA-DEFENSA-EXIT
057600           VARYING WKS-I FROM 1 BY 1
057700           UNTIL WKS-I > WKS-CANT-TABLA-ROST
057800     END-IF.
057900 3000-PROCESA-JUGADAS-EXIT. EXIT.
058000
058100*----------------------------------------------------------------
058200*   EL EQUIPO DEFENSOR ES EL PRIMER EQUIPO DISTINTO DEL EQUIPO
058300*   ATACANTE (SHOT-TEAM-ID) QUE APARECE EN LA NOMINA DEL MISMO
058400*   PARTIDO.  SE ASUMEN DOS EQUIPOS POR PARTIDO (REGLA 229046).
058500*----------------------------------------------------------------
058600 3100-BUSCA-EQUIPO-DEFENSA SECTION.
058700     MOVE ZEROES TO WKS-EQUIPO-DEFENSA
058800     SET WKS-ROST-IDX TO 1
058900     SEARCH WKS-ROST-FILA
059000        AT END
059100           CONTINUE
059200        WHEN WKS-ROST-GAME-ID (WKS-ROST-IDX) = SHOT-GAME-ID
059300             AND WKS-ROST-TEAM-ID (WKS-ROST-IDX) NOT =
059400                 SHOT-TEAM-ID
059500           MOVE WKS-ROST-TEAM-ID (WKS-ROST-IDX)
059600                                 TO WKS-EQUIPO-DEFENSA
059700     END-SEARCH.
059800 3100-BUSCA-EQUIPO-DEFENSA-EXIT. EXIT.
059900
060000*----------------------------------------------------------------
060100*   LINE-RATING ES EL PROMEDIO DEL RATING-NORM DE LOS ATACANTES
060200*   DEL EQUIPO QUE TIRA QUE ESTAN EN HIELO AL MOMENTO DEL TIRO.
060300*   SI NINGUNO CALIFICA (O NO SE ENCUENTRA EN LA TABLA DE
060400*   RATING), EL LINE-RATING QUEDA EN 1.0 (NEUTRO).
060500*----------------------------------------------------------------
060600 3200-CALCULA-LINE-RATING SECTION.
060700     MOVE ZEROES TO WKS-SUMA-RATING-LINEA
060800     MOVE ZEROES TO WKS-CANT-ATACANTES-HIELO
060900
061000     IF WKS-CANT-TABLA-ROST > ZEROES
061100        PERFORM 3210-EVALUA-ATACANTE
061200           THRU 3210-EVALUA-ATACANTE-EXIT
061300           VARYING WKS-K FROM 1 BY 1
061400           UNTIL WKS-K > WKS-CANT-TABLA-ROST
061500     END-IF
061600
061700     IF WKS-CANT-ATACANTES-HIELO = ZEROES
061800        MOVE 1.0000 TO WKS-LINE-RATING
061900     ELSE
062000        COMPUTE WKS-LINE-RATING ROUNDED =
062100                WKS-SUMA-RATING-LINEA / WKS-CANT-ATACANTES-HIELO
062200            ON SIZE ERROR
062300                MOVE 1.0000 TO WKS-LINE-RATING
062400        END-COMPUTE
062500     END-IF.
062600 3200-CALCULA-LINE-RATING-EXIT. EXIT.
062700
062800 3210-EVALUA-ATACANTE SECTION.
062900     SET WKS-ROST-IDX TO WKS-K
063000     IF WKS-ROST-GAME-ID (WKS-ROST-IDX) = SHOT-GAME-ID
063100        AND WKS-ROST-TEAM-ID (WKS-ROST-IDX) = SHOT-TEAM-ID
063200        PERFORM 3050-JUGADOR-EN-HIELO
063300           THRU 3050-JUGADOR-EN-HIELO-EXIT
063400        IF WKS-SI-EN-HIELO
063500           PERFORM 1200-BUSCA-RATING
063600              THRU 1200-BUSCA-RATING-EXIT
063700           ADD WKS-RATE-NORM-HALLADO TO WKS-SUMA-RATING-LINEA
063800           ADD 1 TO WKS-CANT-ATACANTES-HIELO
063900        END-IF
064000     END-IF.
064100 3210-EVALUA-ATACANTE-EXIT. EXIT.
064200
064300*----------------------------------------------------------------
064400*   BUSCA EL RATING-NORM DEL JUGADOR ATACANTE POR NOMBRE.  SI NO
064500*   APARECE EN PLYSTAT, USA RATING NEUTRO 1.0.
064600*----------------------------------------------------------------
064700 1200-BUSCA-RATING SECTION.
064800     MOVE 1.0000 TO WKS-RATE-NORM-HALLADO
064900     IF WKS-CANT-TABLA-RATE > ZEROES
065000        SET WKS-RATE-IDX TO 1
065100        SEARCH WKS-RATE-FILA
065200           AT END
065300              CONTINUE
065400           WHEN WKS-RATE-NOMBRE (WKS-RATE-IDX) =
065500                WKS-ROST-NOMBRE (WKS-ROST-IDX)
065600              MOVE WKS-RATE-NORM (WKS-RATE-IDX)
065700                                 TO WKS-RATE-NORM-HALLADO
065800        END-SEARCH
065900     END-IF.
066000 1200-BUSCA-RATING-EXIT. EXIT.
066100
066200*----------------------------------------------------------------
066300*   PRUEBA DE JUGADOR-EN-HIELO: EXISTE UN TURNO DEL MISMO
066400*   PARTIDO/JUGADOR/PERIODO EN QUE START-SEC <= SEC-JUGADA <=
066500*   END-SEC.  WKS-ROST-IDX YA APUNTA A LA FILA DE NOMINA A
066600*   PROBAR (COMPARTIDA ENTRE ATACANTE Y DEFENSOR).
066700*----------------------------------------------------------------
066800 3050-JUGADOR-EN-HIELO SECTION.
066900     SET WKS-NO-EN-HIELO TO TRUE
067000     IF WKS-CANT-TABLA-TURNO > ZEROES
067100        SET WKS-TURNO-IDX TO 1
067200        SEARCH WKS-TURNO-FILA
067300           AT END
067400              CONTINUE
067500           WHEN WKS-TURNO-GAME-ID (WKS-TURNO-IDX) =
067600                WKS-ROST-GAME-ID (WKS-ROST-IDX)
067700                AND WKS-TURNO-PLAYER-ID (WKS-TURNO-IDX) =
067800                    WKS-ROST-PLAYER-ID (WKS-ROST-IDX)
067900                AND WKS-TURNO-PERIODO (WKS-TURNO-IDX) =
068000                    SHOT-PERIODO
068100                AND WKS-SEC-JUGADA >=
068200                    WKS-TURNO-START-SEC (WKS-TURNO-IDX)
068300                AND WKS-SEC-JUGADA <=
068400                    WKS-TURNO-END-SEC (WKS-TURNO-IDX)
068500              SET WKS-SI-EN-HIELO TO TRUE
068600        END-SEARCH
068700     END-IF.
068800 3050-JUGADOR-EN-HIELO-EXIT. EXIT.
068900
069000*----------------------------------------------------------------
069100*   POR CADA DEFENSOR DEL EQUIPO CONTRARIO, ACUMULA UN INTENTO Y
069200*   EL XG PONDERADO EN LA COLUMNA ON O LA COLUMNA OFF SEGUN LA
069300*   PRUEBA DE JUGADOR-EN-HIELO.  WKS-I APUNTA A LA FILA DE
069400*   NOMINA A EVALUAR (RECIBIDO DEL PERFORM VARYING).
069500*----------------------------------------------------------------
069600 3300-ACUMULA-DEFENSA SECTION.
069700     SET WKS-ROST-IDX TO WKS-I
069800     IF WKS-ROST-GAME-ID (WKS-ROST-IDX) = SHOT-GAME-ID
069900        AND WKS-ROST-TEAM-ID (WKS-ROST-IDX) = WKS-EQUIPO-DEFENSA
070000        PERFORM 3050-JUGADOR-EN-HIELO
070100           THRU 3050-JUGADOR-EN-HIELO-EXIT
070200        PERFORM 3310-BUSCA-O-CREA-ACUM
070300           THRU 3310-BUSCA-O-CREA-ACUM-EXIT
070400        IF WKS-SI-EN-HIELO
070500           ADD 1 TO WKS-ACUM-ON-ATT (WKS-ACUM-IDX)
070600           ADD WKS-WGT-XG TO WKS-ACUM-ON-XGA (WKS-ACUM-IDX)
070700        ELSE
070800           ADD 1 TO WKS-ACUM-OFF-ATT (WKS-ACUM-IDX)
070900           ADD WKS-WGT-XG TO WKS-ACUM-OFF-XGA (WKS-ACUM-IDX)
071000        END-IF
071100     END-IF.
071200 3300-ACUMULA-DEFENSA-EXIT. EXIT.
071300
071400*----------------------------------------------------------------
071500*   BUSCA LA FILA DEL DEFENSOR EN LA TABLA ACUMULADORA POR
071600*   PLAYER-ID; SI NO EXISTE, LA CREA EN CEROS.  WKS-ACUM-IDX
071700*   QUEDA APUNTANDO A LA FILA ENCONTRADA O CREADA.
071800*----------------------------------------------------------------
071900 3310-BUSCA-O-CREA-ACUM SECTION.
072000     SET WKS-NO-HALLADO-ACUM TO TRUE
072100     IF WKS-CANT-TABLA-ACUM > ZEROES
072200        SET WKS-ACUM-IDX TO 1
072300        SEARCH WKS-ACUM-FILA
072400           AT END
072500              CONTINUE
072600           WHEN WKS-ACUM-PLAYER-ID (WKS-ACUM-IDX) =
072700                WKS-ROST-PLAYER-ID (WKS-ROST-IDX)
072800              SET WKS-SI-HALLADO-ACUM TO TRUE
072900        END-SEARCH
073000     END-IF
073100
073200     IF WKS-NO-HALLADO-ACUM
073300        ADD 1 TO WKS-CANT-TABLA-ACUM
073400        SET WKS-ACUM-IDX TO WKS-CANT-TABLA-ACUM
073500        MOVE WKS-ROST-PLAYER-ID (WKS-ROST-IDX)
073600                              TO WKS-ACUM-PLAYER-ID (WKS-ACUM-IDX)
073700        MOVE ZEROES TO WKS-ACUM-ON-ATT (WKS-ACUM-IDX)
073800        MOVE ZEROES TO WKS-ACUM-ON-XGA (WKS-ACUM-IDX)
073900        MOVE ZEROES TO WKS-ACUM-OFF-ATT (WKS-ACUM-IDX)
074000        MOVE ZEROES TO WKS-ACUM-OFF-XGA (WKS-ACUM-IDX)
074100     END-IF.
074200 3310-BUSCA-O-CREA-ACUM-EXIT. EXIT.
074300
074400 END PROGRAM HKXGRAT1.
074500
