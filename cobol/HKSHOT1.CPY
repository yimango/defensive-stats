000100******************************************************************
000200*                 H K S H O T 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : SHOTEVT  (JUGADAS DE TIRO POR PARTIDO)         *
000600*   DESCRIPCION : UN REGISTRO POR INTENTO DE TIRO.  EL CAMPO     *
000700*               : SHOT-XG-SUP PERMITE UN VALOR XG PRECALCULADO   *
000800*               : (SI ES DISTINTO DE CERO SE USA TAL CUAL, SI    *
000900*               : ES CERO SE INVOCA EL MODELO XG).               *
001000*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
001100******************************************************************
001200 01  REG-SHOTEVT.
001300     05  SHOT-GAME-ID              PIC 9(10).
001400     05  SHOT-EVENT-TYPE           PIC X(15).
001500         88  SHOT-TIPO-VALIDO          VALUES "SHOT-ON-GOAL   "
001600                                               "MISSED-SHOT    "
001700                                               "BLOCKED-SHOT   "
001800                                               "GOAL           ".
001900     05  SHOT-COORD-X              PIC S9(03).
002000     05  SHOT-COORD-Y              PIC S9(03).
002100     05  SHOT-TIPO-TIRO            PIC X(12).
002200     05  SHOT-TEAM-ID              PIC 9(04).
002300     05  SHOT-PERIODO              PIC 9(02).
002400     05  SHOT-TIME-MM              PIC 9(02).
002500     05  SHOT-TIME-SS              PIC 9(02).
002600     05  SHOT-XG-SUPLIDO           PIC 9(01)V9(04).
002700     05  FILLER                    PIC X(15).
