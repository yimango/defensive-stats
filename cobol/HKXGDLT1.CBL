000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : HKXGDLT1                                      *
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   TIPO        : SUBPROGRAMA (BATCH, INVOCADO POR CALL)         *
000600*   DESCRIPCION : A PARTIR DE LA TABLA ACUMULADORA POR DEFENSOR  *
000700*               : (ON/OFF HIELO), CALCULA EXP-ASV-ON, EXP-ASV-   *
000800*               : OFF Y EL DELTA, ORDENA DESCENDENTE POR DELTA,  *
000900*               : IMPRIME EL TOP 20 Y GRABA TODOS LOS DEFENSORES *
001000*               : EN EL ARCHIVO DE RESULTADOS.  COMPARTIDO POR   *
001100*               : HKXGRAT1 (FLUJO PRINCIPAL) Y HKXGPOS1 (FLUJO   *
001200*               : AGREGADOR).                                    *
001300*   ARCHIVOS    : RESULTS=S, RPTTOP20=S                          *
001400*   INSTALADO   : DD/MM/AAAA                                     *
001500*   BPM/RATIONAL: 228869                                         *
001600*   NOMBRE      : CALCULO Y REPORTE DELTA EXP ASV%               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     HKXGDLT1.
002000 AUTHOR.         L. QUESADA.
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.   04/03/1991.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 04/03/1991  LQUE  228869  VERSION ORIGINAL DEL SUBPROGRAMA.    *  228869
002900* 19/07/1991  LQUE  228902  SE AGREGA LA REGLA DE EXCLUSION DEL  *  228902
003000*                           TOP 20 CUANDO ON-ATT U OFF-ATT = 0.  *
003100* 02/11/1992  MSOL  229045  ORDENAMIENTO POR INTERCAMBIO (BURBUJA*  229045
003200*                           ESTABLE) EN LUGAR DE SORT EXTERNO,   *
003300*                           LA TABLA CABE COMPLETA EN MEMORIA.   *
003400* 11/06/1993  LQUE  229201  SE COMPARTE EL SUBPROGRAMA CON EL    *  229201
003500*                           NUEVO FLUJO AGREGADOR (HKXGPOS1).    *
003600* 09/09/1998  LQUE  229902  REVISION DE FIN DE SIGLO (AAAA):     *  229902
003700*                           SIN CAMPOS DE FECHA EN ESTE PROGRAMA,*
003800*                           SOLO SE REVISO POR CUMPLIMIENTO Y2K. *
003900* 30/08/2004  RVEG  230478  SE AMPLIA WKS-MASCARA-ASV A 6 POSIC. *  230478
004000*                           PARA EVITAR TRUNCADO EN DELTAS       *
004100*                           NEGATIVOS CERCANOS A -1.              *
004200* 12/05/2005  MSOL  230514  SE ADOPTA EL ESQUEMA FS-/FSE- CON    *  230514
004300*                           CALL A DEBD1R00 PARA DIAGNOSTICAR    *
004400*                           CUAL DE LOS DOS ARCHIVOS DE SALIDA   *
004500*                           FALLO AL ABRIR, IGUAL QUE EN         *
004600*                           HKXGRAT1/HKXGPOS1.                   *
004700* 14/03/2007  RVEG  231098  WKS-SW-HUBO-CAMBIO ERA COMPARTIDO    *  231098
004800*                           ENTRE 1100-RESUELVE-NOMBRE Y LA      *
004900*                           BURBUJA: SI EL ULTIMO DEFENSOR NO    *
005000*                           SALIA EN ROSTERIN, 2000-ORDENA-DELTA *
005100*                           NO ENTRABA A LA PRIMERA PASADA.  SE  *
005200*                           SEPARA WKS-SW-NOMBRE-HALLADO Y SE    *
005300*                           FUERZA EL SWITCH DE LA BURBUJA ANTES *
005400*                           DE INVOCARLA.                        *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT RESULTS  ASSIGN TO RESULTS
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-RESULTS
006500                             FSE-RESULTS.
006600
006700     SELECT RPTTOP20 ASSIGN TO RPTTOP20
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-RPTTOP20
007000                             FSE-RPTTOP20.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RESULTS.
007500     COPY HKRSLT1.
007600
007700 FD  RPTTOP20
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  REG-RPTTOP20                  PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*   C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S    *
008400******************************************************************
008500 77  WKS-CONTADOR-EXCLUIDOS    PIC 9(05) COMP    VALUE ZEROES.
008600 77  WKS-SW-DEPURACION         PIC X(01)         VALUE "N".
008700     88  WKS-DEPURACION-ACTIVA                   VALUE "S".
008800******************************************************************
008900*              V A R I A B L E S   D E   E S T A D O              *
009000*   ESQUEMA FS-/FSE- TOMADO DEL AREA DE TARJETAS (WKS-FS-STATUS), *
009100*   IGUAL QUE EN HKXGRAT1/HKXGPOS1.  VER BITACORA 230514.         *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02  WKS-STATUS.
009500*        ARCHIVO DE RESULTADOS COMPLETOS.
009600         04  FS-RESULTS            PIC 9(02) VALUE ZEROES.
009700         04  FSE-RESULTS.
009800             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009900             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010000             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010100*        REPORTE IMPRESO DEL TOP 20.
010200         04  FS-RPTTOP20           PIC 9(02) VALUE ZEROES.
010300         04  FSE-RPTTOP20.
010400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010700*        VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO.
010800         04  PROGRAMA              PIC X(08) VALUE 'HKXGDLT1'.
010900         04  ARCHIVO               PIC X(08) VALUE SPACES.
011000         04  ACCION                PIC X(10) VALUE 'OPEN'.
011100         04  LLAVE                 PIC X(32) VALUE SPACES.
011200         04  FILLER                PIC X(04).
011300
011400 01  WKS-CONTADORES.
011500     05  WKS-TOTAL-PROCESADOS      PIC 9(06) COMP VALUE ZEROES.
011600     05  WKS-TOTAL-REPORTADOS      PIC 9(02) COMP VALUE ZEROES.
011700     05  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
011800     05  WKS-J                     PIC 9(05) COMP VALUE ZEROES.
011900     05  WKS-TOPE-BURBUJA          PIC 9(05) COMP VALUE ZEROES.
012000     05  FILLER                    PIC X(04).
012100
012200 01  WKS-SWITCHES.
012300     05  WKS-SW-HUBO-CAMBIO        PIC 9(01) VALUE ZEROES.
012400         88  WKS-HUBO-CAMBIO                 VALUE 1.
012500         88  WKS-NO-HUBO-CAMBIO              VALUE 0.
012600     05  WKS-SW-NOMBRE-HALLADO     PIC 9(01) VALUE ZEROES.
012700         88  WKS-NOMBRE-HALLADO              VALUE 1.
012800         88  WKS-NOMBRE-NO-HALLADO           VALUE 0.
012900     05  FILLER                    PIC X(02).
013000
013100*   VISTA DE 4 POSICIONES USADA EN VOLCADOS DE DEPURACION.
013200 01  WKS-SWITCHES-R REDEFINES WKS-SWITCHES.
013300     05  WKS-SWITCHES-CHAR         PIC X(04).
013400
013500******************************************************************
013600*   TABLA DE TRABAJO PARA CALCULO Y ORDENAMIENTO (UNA FILA POR   *
013700*   DEFENSOR, COPIADA DESDE LA TABLA ACUMULADORA DEL LLAMADOR).  *
013800******************************************************************
013900 01  WKS-TOPE-TABLA-CALC           PIC 9(05) COMP VALUE 09999.
014000 01  WKS-CANT-TABLA-CALC           PIC 9(05) COMP VALUE ZEROES.
014100 01  WKS-TABLA-CALC.
014200     05  WKS-CALC-FILA OCCURS 0 TO 9999 TIMES
014300                       DEPENDING ON WKS-CANT-TABLA-CALC
014400                       INDEXED BY WKS-CALC-IDX.
014500         10  WKS-CALC-PLAYER-ID    PIC 9(07).
014600         10  WKS-CALC-NOMBRE       PIC X(30).
014700         10  WKS-CALC-ASV-ON       PIC S9(01)V9(04).
014800         10  WKS-CALC-ASV-OFF      PIC S9(01)V9(04).
014900         10  WKS-CALC-DELTA        PIC S9(01)V9(04).
015000         10  WKS-CALC-EN-REPORTE   PIC 9(01).
015100             88  WKS-CALC-SI-REPORTE          VALUE 1.
015200             88  WKS-CALC-NO-REPORTE          VALUE 0.
015300         10  FILLER                PIC X(05).
015400*   VISTA NUMERICA COMBINADA DE LOS TRES INDICADORES ASV, USADA
015500*   AL DEPURAR DIFERENCIAS DE REDONDEO EN LA REVISION 230478.
015600     05  WKS-CALC-FILA-R REDEFINES WKS-CALC-FILA
015700                       OCCURS 0 TO 9999 TIMES
015800                       DEPENDING ON WKS-CANT-TABLA-CALC
015900                       INDEXED BY WKS-CALC-R-IDX.
016000         10  FILLER                PIC 9(07).
016100         10  FILLER                PIC X(30).
016200         10  WKS-CALC-ASV-COMBO    PIC S9(03)V9(12).
016300         10  FILLER                PIC 9(01).
016400         10  FILLER                PIC X(05).
016500
016600 01  WKS-CALC-TEMP.
016700     05  WKS-TEMP-PLAYER-ID        PIC 9(07).
016800     05  WKS-TEMP-NOMBRE           PIC X(30).
016900     05  WKS-TEMP-ASV-ON           PIC S9(01)V9(04).
017000     05  WKS-TEMP-ASV-OFF          PIC S9(01)V9(04).
017100     05  WKS-TEMP-DELTA            PIC S9(01)V9(04).
017200     05  WKS-TEMP-EN-REPORTE       PIC 9(01).
017300     05  FILLER                    PIC X(05).
017400
017500 01  WKS-TEMP-R REDEFINES WKS-CALC-TEMP.
017600     05  WKS-TEMP-LLAVE            PIC X(37).
017700     05  WKS-TEMP-RESTO            PIC X(16).
017800
017900******************************************************************
018000*                    L I N E A S   D E   R E P O R T E           *
018100******************************************************************
018200 01  WKS-LINEA-TITULO.
018300     05  FILLER                    PIC X(01)  VALUE SPACES.
018400     05  FILLER                    PIC X(60)  VALUE
018500         "DELTA EXPECTED ASV% (QUALITY-WEIGHTED) - TOP 20 DEFENDERS".
018600     05  FILLER                    PIC X(71)  VALUE SPACES.
018700
018800 01  WKS-LINEA-ENCABEZADO.
018900     05  FILLER                    PIC X(01)  VALUE SPACES.
019000     05  FILLER                    PIC X(30)  VALUE "PLAYER NAME".
019100     05  FILLER                    PIC X(03)  VALUE SPACES.
019200     05  FILLER                    PIC X(12)  VALUE "EXP ASV ON".
019300     05  FILLER                    PIC X(03)  VALUE SPACES.
019400     05  FILLER                    PIC X(12)  VALUE "EXP ASV OFF".
019500     05  FILLER                    PIC X(03)  VALUE SPACES.
019600     05  FILLER                    PIC X(14)  VALUE "DELTA EXP ASV".
019700     05  FILLER                    PIC X(54)  VALUE SPACES.
019800
019900 01  WKS-LINEA-DETALLE.
020000     05  FILLER                    PIC X(01)  VALUE SPACES.
020100     05  WKS-DET-NOMBRE            PIC X(30).
020200     05  FILLER                    PIC X(03)  VALUE SPACES.
020300     05  WKS-DET-ASV-ON            PIC -9.9999.
020400     05  FILLER                    PIC X(05)  VALUE SPACES.
020500     05  WKS-DET-ASV-OFF           PIC -9.9999.
020600     05  FILLER                    PIC X(05)  VALUE SPACES.
020700     05  WKS-DET-DELTA             PIC -9.9999.
020800     05  FILLER                    PIC X(68)  VALUE SPACES.
020900
021000 01  WKS-LINEA-TRAILER-1.
021100     05  FILLER                    PIC X(01)  VALUE SPACES.
021200     05  FILLER                    PIC X(19)  VALUE
021300         "PROCESSED DATA FOR ".
021400     05  WKS-TRL-CANTIDAD          PIC ZZZZZ9.
021500     05  FILLER                    PIC X(01)  VALUE SPACES.
021600     05  FILLER                    PIC X(08)  VALUE "PLAYERS".
021700     05  FILLER                    PIC X(96)  VALUE SPACES.
021800
021900 01  WKS-LINEA-TRAILER-2.
022000     05  FILLER                    PIC X(01)  VALUE SPACES.
022100     05  FILLER                    PIC X(23)  VALUE
022200         "FULL RESULTS SAVED TO: ".
022300     05  WKS-TRL-ARCHIVO           PIC X(08)  VALUE "RESULTS".
022400     05  FILLER                    PIC X(100) VALUE SPACES.
022500
022600 LINKAGE SECTION.
022700 01  LK-CANT-ACUM                  PIC 9(05) COMP.
022800 01  LK-TABLA-ACUM.
022900     05  LK-ACUM-FILA OCCURS 0 TO 9999 TIMES
023000                      DEPENDING ON LK-CANT-ACUM
023100                      INDEXED BY LK-ACUM-IDX.
023200         10  LK-ACUM-PLAYER-ID     PIC 9(07).
023300         10  LK-ACUM-ON-ATT        PIC 9(06).
023400         10  LK-ACUM-ON-XGA        PIC S9(05)V9(04).
023500         10  LK-ACUM-OFF-ATT       PIC 9(06).
023600         10  LK-ACUM-OFF-XGA       PIC S9(05)V9(04).
023700         10  FILLER                PIC X(05).
023800
023900 01  LK-CANT-NOMBRES               PIC 9(05) COMP.
024000 01  LK-TABLA-NOMBRES.
024100     05  LK-NAME-FILA OCCURS 0 TO 9999 TIMES
024200                      DEPENDING ON LK-CANT-NOMBRES
024300                      INDEXED BY LK-NAME-IDX.
024400         10  LK-NAME-PLAYER-ID     PIC 9(07).
024500         10  LK-NAME-JUGADOR       PIC X(30).
024600         10  FILLER                PIC X(03).
024700
024800 PROCEDURE DIVISION USING LK-CANT-ACUM, LK-TABLA-ACUM,
024900                           LK-CANT-NOMBRES, LK-TABLA-NOMBRES.
025000
025100 0100-MAIN SECTION.
025200     OPEN OUTPUT RESULTS
025300     OPEN OUTPUT RPTTOP20
025400
025500     MOVE 'OPEN'  TO ACCION
025600     MOVE SPACES  TO LLAVE
025700
025800     IF FS-RESULTS NOT = ZEROES
025900        MOVE 'RESULTS'  TO ARCHIVO
026000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026100                              LLAVE, FS-RESULTS, FSE-RESULTS
026200        MOVE 91 TO RETURN-CODE
026300        CLOSE RESULTS RPTTOP20
026400        GOBACK
026500     END-IF
026600
026700     IF FS-RPTTOP20 NOT = ZEROES
026800        MOVE 'RPTTOP20' TO ARCHIVO
026900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027000                              LLAVE, FS-RPTTOP20, FSE-RPTTOP20
027100        MOVE 91 TO RETURN-CODE
027200        CLOSE RESULTS RPTTOP20
027300        GOBACK
027400     END-IF
027500
027600     PERFORM 1000-CALCULA-DELTA
027700        THRU 1000-CALCULA-DELTA-EXIT
027800        VARYING WKS-I FROM 1 BY 1
027900        UNTIL WKS-I > LK-CANT-ACUM
028000
028100*   FORZAR EL PRIMER PASE DE LA BURBUJA, SIN IMPORTAR EL VALOR
028200*   QUE 1100-RESUELVE-NOMBRE HAYA DEJADO EN EL SWITCH DE NOMBRE
028300*   (SON SWITCHES DISTINTOS DESDE EL TICKET 231098).
028400     SET WKS-HUBO-CAMBIO TO TRUE
028500
028600     PERFORM 2000-ORDENA-DELTA
028700        THRU 2000-ORDENA-DELTA-EXIT
028800
028900     WRITE REG-RPTTOP20 FROM WKS-LINEA-TITULO
029000     MOVE SPACES TO REG-RPTTOP20
029100     WRITE REG-RPTTOP20
029200     WRITE REG-RPTTOP20 FROM WKS-LINEA-ENCABEZADO
029300
029400     PERFORM 3000-IMPRIME-TOP20
029500        THRU 3000-IMPRIME-TOP20-EXIT
029600        VARYING WKS-I FROM 1 BY 1
029700        UNTIL WKS-I > WKS-CANT-TABLA-CALC
029800           OR WKS-TOTAL-REPORTADOS = 20
029900
030000     PERFORM 4000-ESCRIBE-RESULTADOS
030100        THRU 4000-ESCRIBE-RESULTADOS-EXIT
030200        VARYING WKS-I FROM 1 BY 1
030300        UNTIL WKS-I > WKS-CANT-TABLA-CALC
030400
030500     PERFORM 4100-IMPRIME-TRAILER
030600        THRU 4100-IMPRIME-TRAILER-EXIT
030700
030800     CLOSE RESULTS RPTTOP20
030900     GOBACK.
031000 0100-MAIN-EXIT. EXIT.
031100
031200*----------------------------------------------------------------
031300*   EXP-ASV-ON = 1 - ON-XGA/ON-ATT; EXP-ASV-OFF = 1 - OFF-XGA/
031400*   OFF-ATT; DELTA = ON - OFF.  SI ON-ATT U OFF-ATT ES CERO, EL
031500*   RESPECTIVO EXP-ASV SE FIJA EN CERO Y LA FILA SE MARCA FUERA
031600*   DEL REPORTE TOP 20 (PERO SI SE GRABA EN RESULTS).
031700*----------------------------------------------------------------
031800 1000-CALCULA-DELTA SECTION.
031900     MOVE WKS-I                    TO WKS-CANT-TABLA-CALC
032000     SET WKS-CALC-IDX              TO WKS-I
032100     SET LK-ACUM-IDX               TO WKS-I
032200
032300     MOVE LK-ACUM-PLAYER-ID (LK-ACUM-IDX)
032400                                   TO WKS-CALC-PLAYER-ID (WKS-CALC-IDX)
032500     SET WKS-CALC-SI-REPORTE (WKS-CALC-IDX) TO TRUE
032600
032700     IF LK-ACUM-ON-ATT (LK-ACUM-IDX) = ZEROES
032800        MOVE ZEROES TO WKS-CALC-ASV-ON (WKS-CALC-IDX)
032900        SET WKS-CALC-NO-REPORTE (WKS-CALC-IDX) TO TRUE
033000     ELSE
033100        COMPUTE WKS-CALC-ASV-ON (WKS-CALC-IDX) ROUNDED =
033200                1 - (LK-ACUM-ON-XGA (LK-ACUM-IDX) /
033300                     LK-ACUM-ON-ATT (LK-ACUM-IDX))
033400            ON SIZE ERROR
033500                MOVE ZEROES TO WKS-CALC-ASV-ON (WKS-CALC-IDX)
033600        END-COMPUTE
033700     END-IF
033800
033900     IF LK-ACUM-OFF-ATT (LK-ACUM-IDX) = ZEROES
034000        MOVE ZEROES TO WKS-CALC-ASV-OFF (WKS-CALC-IDX)
034100        SET WKS-CALC-NO-REPORTE (WKS-CALC-IDX) TO TRUE
034200     ELSE
034300        COMPUTE WKS-CALC-ASV-OFF (WKS-CALC-IDX) ROUNDED =
034400                1 - (LK-ACUM-OFF-XGA (LK-ACUM-IDX) /
034500                     LK-ACUM-OFF-ATT (LK-ACUM-IDX))
034600            ON SIZE ERROR
034700                MOVE ZEROES TO WKS-CALC-ASV-OFF (WKS-CALC-IDX)
034800        END-COMPUTE
034900     END-IF
035000
035100     COMPUTE WKS-CALC-DELTA (WKS-CALC-IDX) ROUNDED =
035200             WKS-CALC-ASV-ON (WKS-CALC-IDX) -
035300             WKS-CALC-ASV-OFF (WKS-CALC-IDX)
035400         ON SIZE ERROR
035500             MOVE ZEROES TO WKS-CALC-DELTA (WKS-CALC-IDX)
035600     END-COMPUTE
035700
035800     IF WKS-CALC-NO-REPORTE (WKS-CALC-IDX)
035900        ADD 1 TO WKS-CONTADOR-EXCLUIDOS
036000     END-IF
036100
036200     PERFORM 1100-RESUELVE-NOMBRE
036300        THRU 1100-RESUELVE-NOMBRE-EXIT
036400
036500     ADD 1 TO WKS-TOTAL-PROCESADOS.
036600 1000-CALCULA-DELTA-EXIT. EXIT.
036700
036800*----------------------------------------------------------------
036900*   BUSCA EL NOMBRE DEL JUGADOR EN LA TABLA DE NOMBRES.  SI NO
037000*   APARECE, ARMA "PLAYER " SEGUIDO DEL PLAYER-ID.
037100*----------------------------------------------------------------
037200 1100-RESUELVE-NOMBRE SECTION.
037300     MOVE SPACES TO WKS-CALC-NOMBRE (WKS-CALC-IDX)
037400     SET WKS-NOMBRE-NO-HALLADO TO TRUE
037500     IF LK-CANT-NOMBRES > ZEROES
037600        SET LK-NAME-IDX TO 1
037700        SEARCH LK-NAME-FILA
037800           AT END
037900              CONTINUE
038000           WHEN LK-NAME-PLAYER-ID (LK-NAME-IDX) =
038100                WKS-CALC-PLAYER-ID (WKS-CALC-IDX)
038200              MOVE LK-NAME-JUGADOR (LK-NAME-IDX)
038300                           TO WKS-CALC-NOMBRE (WKS-CALC-IDX)
038400              SET WKS-NOMBRE-HALLADO TO TRUE
038500        END-SEARCH
038600     END-IF
038700
038800     IF WKS-NOMBRE-NO-HALLADO
038900        STRING "PLAYER "
039000               WKS-CALC-PLAYER-ID (WKS-CALC-IDX)
039100               DELIMITED BY SIZE
039200               INTO WKS-CALC-NOMBRE (WKS-CALC-IDX)
039300        END-STRING
039400     END-IF.
039500 1100-RESUELVE-NOMBRE-EXIT. EXIT.
039600
039700*----------------------------------------------------------------
039800*   ORDENAMIENTO POR INTERCAMBIO (BURBUJA), DESCENDENTE POR
039900*   DELTA-EXP-ASV.  ESTABLE: SOLO INTERCAMBIA CUANDO EL SIGUIENTE
040000*   ES ESTRICTAMENTE MAYOR, ASI SE RESPETA EL ORDEN DE ENTRADA
040100*   ENTRE VALORES IGUALES.
040200*----------------------------------------------------------------
040300 2000-ORDENA-DELTA SECTION.
040400     IF WKS-CANT-TABLA-CALC > 1
040500        COMPUTE WKS-TOPE-BURBUJA = WKS-CANT-TABLA-CALC - 1
040600        PERFORM 2100-PASADA-BURBUJA
040700           THRU 2100-PASADA-BURBUJA-EXIT
040800           VARYING WKS-I FROM 1 BY 1
040900           UNTIL WKS-I > WKS-TOPE-BURBUJA
041000              OR WKS-NO-HUBO-CAMBIO
041100     END-IF.
041200 2000-ORDENA-DELTA-EXIT. EXIT.
041300
041400 2100-PASADA-BURBUJA SECTION.
041500     SET WKS-NO-HUBO-CAMBIO TO TRUE
041600     COMPUTE WKS-TOPE-BURBUJA = WKS-CANT-TABLA-CALC - WKS-I
041700     PERFORM 2110-COMPARA-Y-CAMBIA
041800        THRU 2110-COMPARA-Y-CAMBIA-EXIT
041900        VARYING WKS-J FROM 1 BY 1
042000        UNTIL WKS-J > WKS-TOPE-BURBUJA.
042100 2100-PASADA-BURBUJA-EXIT. EXIT.
042200
042300 2110-COMPARA-Y-CAMBIA SECTION.
042400     SET WKS-CALC-IDX TO WKS-J
042500     IF WKS-CALC-DELTA (WKS-J) < WKS-CALC-DELTA (WKS-J + 1)
042600        MOVE WKS-CALC-FILA (WKS-J)     TO WKS-CALC-TEMP
042700        MOVE WKS-CALC-FILA (WKS-J + 1) TO WKS-CALC-FILA (WKS-J)
042800        MOVE WKS-CALC-TEMP             TO WKS-CALC-FILA (WKS-J + 1)
042900        SET WKS-HUBO-CAMBIO TO TRUE
043000     END-IF.
043100 2110-COMPARA-Y-CAMBIA-EXIT. EXIT.
043200
043300*----------------------------------------------------------------
043400*   IMPRIME HASTA 20 FILAS, EN ORDEN, OMITIENDO LAS MARCADAS
043500*   FUERA DEL REPORTE (ON-ATT U OFF-ATT = 0).
043600*----------------------------------------------------------------
043700 3000-IMPRIME-TOP20 SECTION.
043800     SET WKS-CALC-IDX TO WKS-I
043900     IF WKS-CALC-SI-REPORTE (WKS-CALC-IDX)
044000        MOVE WKS-CALC-NOMBRE (WKS-CALC-IDX) TO WKS-DET-NOMBRE
044100        MOVE WKS-CALC-ASV-ON (WKS-CALC-IDX) TO WKS-DET-ASV-ON
044200        MOVE WKS-CALC-ASV-OFF (WKS-CALC-IDX) TO WKS-DET-ASV-OFF
044300        MOVE WKS-CALC-DELTA (WKS-CALC-IDX)  TO WKS-DET-DELTA
044400        WRITE REG-RPTTOP20 FROM WKS-LINEA-DETALLE
044500        ADD 1 TO WKS-TOTAL-REPORTADOS
044600     END-IF.
044700 3000-IMPRIME-TOP20-EXIT. EXIT.
044800
044900*----------------------------------------------------------------
045000*   GRABA TODOS LOS DEFENSORES, EN EL ORDEN YA CALCULADO, EN
045100*   EL ARCHIVO DE RESULTADOS (INCLUSO LOS FUERA DEL TOP 20).
045200*----------------------------------------------------------------
045300 4000-ESCRIBE-RESULTADOS SECTION.
045400     SET WKS-CALC-IDX TO WKS-I
045500     INITIALIZE REG-RESULTS
045600     MOVE WKS-CALC-NOMBRE (WKS-CALC-IDX)  TO RSLT-NOMBRE-JUGADOR
045700     MOVE WKS-CALC-ASV-ON (WKS-CALC-IDX)  TO RSLT-EXP-ASV-ON
045800     MOVE WKS-CALC-ASV-OFF (WKS-CALC-IDX) TO RSLT-EXP-ASV-OFF
045900     MOVE WKS-CALC-DELTA (WKS-CALC-IDX)   TO RSLT-DELTA-EXP-ASV
046000     WRITE REG-RESULTS.
046100 4000-ESCRIBE-RESULTADOS-EXIT. EXIT.
046200
046300 4100-IMPRIME-TRAILER SECTION.
046400     MOVE WKS-TOTAL-PROCESADOS TO WKS-TRL-CANTIDAD
046500     WRITE REG-RPTTOP20 FROM WKS-LINEA-TRAILER-1
046600     WRITE REG-RPTTOP20 FROM WKS-LINEA-TRAILER-2.
046700 4100-IMPRIME-TRAILER-EXIT. EXIT.
046800
046900 END PROGRAM HKXGDLT1.
047000
