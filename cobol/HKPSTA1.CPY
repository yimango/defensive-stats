000100******************************************************************
000200*                 H K P S T A 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : PLYSTAT  (ESTADISTICAS DE HIELO POR JUGADOR)   *
000600*   DESCRIPCION : UN REGISTRO POR JUGADOR ATACANTE, INSUMO PARA  *
000700*               : EL CALCULO DE RATING-NORM (CALIDAD DE LINEA).  *
000800*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
000900******************************************************************
001000 01  REG-PLYSTAT.
001100     05  PSTA-SEGMENTO             PIC 9(01)         VALUE 1.
001200     05  FILLER                    PIC X(01).
001300     05  PSTA-NOMBRE-JUGADOR       PIC X(30).
001400     05  PSTA-TOI.
001500         10  PSTA-TOI-MINUTOS      PIC 9(04).
001600         10  PSTA-TOI-SEGUNDOS     PIC 9(02).
001700         10  FILLER                PIC X(01).
001800     05  PSTA-XGF                  PIC S9(04)V9(04).
001900     05  FILLER                    PIC X(50).
