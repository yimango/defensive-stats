000100******************************************************************
000200*                 H K R S L T 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : RESULTS  (SALIDA - TODOS LOS DEFENSORES)       *
000600*   DESCRIPCION : UN REGISTRO POR DEFENSOR, ORDENADO DESCENDENTE *
000700*               : POR DELTA-EXP-ASV.  ESCRITO POR HKXGDLT1 PARA  *
000800*               : AMBOS FLUJOS (PRINCIPAL Y AGREGADOR).          *
000900*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
001000******************************************************************
001100 01  REG-RESULTS.
001200     05  RSLT-SEGMENTO             PIC 9(01)         VALUE 1.
001300     05  FILLER                    PIC X(01).
001400     05  RSLT-NOMBRE-JUGADOR       PIC X(30).
001500     05  RSLT-EXP-ASV-ON           PIC S9(01)V9(04).
001600     05  RSLT-EXP-ASV-OFF          PIC S9(01)V9(04).
001700     05  RSLT-DELTA-EXP-ASV        PIC S9(01)V9(04).
001800     05  FILLER                    PIC X(50).
