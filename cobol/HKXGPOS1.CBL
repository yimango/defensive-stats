000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : HKXGPOS1                                      *
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   TIPO        : PRINCIPAL (BATCH) - FLUJO AGREGADOR            *
000600*   DESCRIPCION : FLUJO ALTERNO DEL LOTE DEFENSIVO PARA CUANDO   *
000700*               : EL XG POR TIRO YA VIENE CALCULADO Y SOLO HACE  *
000800*               : FALTA ACUMULAR POR JUGADOR Y LADO (ON/OFF).    *
000900*               : LEE LA NOMINA PARA RESOLVER NOMBRES Y EL       *
001000*               : ARCHIVO PLANO PRE-AGREGADO (SHOTFLT), Y        *
001100*               : COMPARTE CON HKXGRAT1 EL SUBPROGRAMA DE        *
001200*               : CALCULO Y REPORTE (HKXGDLT1).                  *
001300*   ARCHIVOS    : ROSTERIN=E, SHOTFLT=E                          *
001400*   INSTALADO   : DD/MM/AAAA                                     *
001500*   BPM/RATIONAL: 229203                                         *
001600*   NOMBRE      : AGREGADOR DE TIRO PLANO POR JUGADOR/LADO       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     HKXGPOS1.
002000 AUTHOR.         L. QUESADA.
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.   11/06/1993.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 11/06/1993  LQUE  229203  VERSION ORIGINAL.  NACE COMO FLUJO   *  229203
002900*                           ALTERNO DE HKXGRAT1 CUANDO EL XG YA  *
003000*                           VIENE CALCULADO POR TIRO (ARCHIVO    *
003100*                           PLANO SHOTFLT) Y REUTILIZA EL        *
003200*                           SUBPROGRAMA HKXGDLT1 PARA EL CALCULO *
003300*                           Y REPORTE DELTA EXP-ASV.             *
003400* 14/03/1996  RVEG  229591  SE VALIDA FLAT-ON-OFF CONTRA LOS     *  229591
003500*                           VALORES "ON " Y "OFF" UNICAMENTE;    *
003600*                           CUALQUIER OTRO VALOR SE DESCARTA.    *
003700* 09/09/1998  LQUE  229904  REVISION DE FIN DE SIGLO (AAAA):     *  229904
003800*                           NO HAY CAMPOS DE FECHA CALENDARIO EN *
003900*                           ESTE PROGRAMA, SE REVISO POR         *
004000*                           CUMPLIMIENTO Y2K SIN CAMBIOS.        *
004100* 17/02/2001  MSOL  230117  SE AGREGA CONTEO DE REGISTROS        *  230117
004200*                           DESCARTADOS POR LADO INVALIDO PARA   *
004300*                           EL VOLCADO DE CONTROL.               *
004400* 30/08/2004  RVEG  230480  LIMPIEZA GENERAL Y REVISION DE LOS   *  230480
004500*                           LIMITES DE LAS TABLAS EN MEMORIA.    *
004600* 12/05/2005  MSOL  230513  SE CENTRALIZA LA APERTURA Y CIERRE   *  230513
004700*                           DE ROSTERIN/SHOTFLT EN ABRIR-        *
004800*                           ARCHIVOS/CIERRA-ARCHIVOS Y SE ADOPTA *
004900*                           EL ESQUEMA FS-/FSE- CON CALL A       *
005000*                           DEBD1R00, IGUAL QUE EN HKXGRAT1.     *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ROSTERIN ASSIGN TO ROSTERIN
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-ROSTERIN
006100                             FSE-ROSTERIN.
006200
006300     SELECT SHOTFLT  ASSIGN TO SHOTFLT
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-SHOTFLT
006600                             FSE-SHOTFLT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ROSTERIN.
007100     COPY HKROST1.
007200*   VISTA PLANA DEL REGISTRO DE NOMINA, USADA EN VOLCADOS DE
007300*   DEPURACION CUANDO SE SOSPECHA DE UN CAMPO CORRIDO.
007400 01  REG-ROSTERIN-ALT REDEFINES REG-ROSTERIN PIC X(94).
007500
007600 FD  SHOTFLT.
007700     COPY HKFLAT1.
007800
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*   C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S    *
008200******************************************************************
008300 77  WKS-TOTAL-LOTE            PIC 9(07) COMP    VALUE ZEROES.
008400 77  WKS-SW-DEPURACION         PIC X(01)         VALUE "N".
008500     88  WKS-DEPURACION-ACTIVA                   VALUE "S".
008600******************************************************************
008700*              V A R I A B L E S   D E   E S T A D O              *
008800*   ESQUEMA FS-/FSE- TOMADO DEL AREA DE TARJETAS (WKS-FS-STATUS), *
008900*   IGUAL QUE EN HKXGRAT1.  VER BITACORA 230513.                  *
009000******************************************************************
009100 01  WKS-FS-STATUS.
009200     02  WKS-STATUS.
009300*        NOMINA DE JUGADORES POR PARTIDO.
009400         04  FS-ROSTERIN           PIC 9(02) VALUE ZEROES.
009500         04  FSE-ROSTERIN.
009600             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009900*        TIRO PLANO PRE-AGREGADO.
010000         04  FS-SHOTFLT            PIC 9(02) VALUE ZEROES.
010100         04  FSE-SHOTFLT.
010200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010500*        VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO.
010600         04  PROGRAMA              PIC X(08) VALUE 'HKXGPOS1'.
010700         04  ARCHIVO               PIC X(08) VALUE SPACES.
010800         04  ACCION                PIC X(10) VALUE SPACES.
010900         04  LLAVE                 PIC X(32) VALUE SPACES.
011000         04  FS-CICLO              PIC 9(02) COMP VALUE ZEROES.
011100         04  FILLER                PIC X(04).
011200
011300 01  WKS-INDICADORES-FIN.
011400     05  WKS-FIN-ROSTERIN          PIC 9(01) VALUE ZEROES.
011500         88  WKS-EOF-ROSTERIN                VALUE 1.
011600     05  WKS-FIN-SHOTFLT           PIC 9(01) VALUE ZEROES.
011700         88  WKS-EOF-SHOTFLT                 VALUE 1.
011800     05  FILLER                    PIC X(06).
011900
012000*   VISTA DE 8 POSICIONES USADA EN VOLCADOS DE DEPURACION DE
012100*   LOS INDICADORES DE FIN DE ARCHIVO.
012200 01  WKS-INDICADORES-FIN-R REDEFINES WKS-INDICADORES-FIN.
012300     05  WKS-INDICADORES-CHAR      PIC X(08).
012400
012500 01  WKS-CONTADORES.
012600     05  WKS-TOTAL-LEIDOS          PIC 9(06) COMP VALUE ZEROES.
012700     05  WKS-TOTAL-DESCARTADOS     PIC 9(06) COMP VALUE ZEROES.
012800     05  FILLER                    PIC X(04).
012900
013000 01  WKS-SWITCHES-PROCESO.
013100     05  WKS-SW-HALLADO-ACUM       PIC 9(01) VALUE ZEROES.
013200         88  WKS-SI-HALLADO-ACUM             VALUE 1.
013300         88  WKS-NO-HALLADO-ACUM             VALUE 0.
013400     05  FILLER                    PIC X(07).
013500
013600*   VISTA DE 8 POSICIONES USADA EN VOLCADOS DE DEPURACION DE
013700*   LOS INDICADORES DE ESTE PROGRAMA.
013800 01  WKS-SWITCHES-PROCESO-R REDEFINES WKS-SWITCHES-PROCESO.
013900     05  WKS-SWITCHES-PROCESO-CHAR PIC X(08).
014000
014100******************************************************************
014200*   TABLAS ACUMULADORA Y DE NOMBRES (COPIAS COMPARTIDAS CON      *
014300*   HKXGRAT1 Y CONSUMIDAS POR HKXGDLT1).                         *
014400******************************************************************
014500     COPY HKACUM1.
014600     COPY HKNAME1.
014700
014800 PROCEDURE DIVISION.
014900
015000 0000-MAIN SECTION.
015100     PERFORM ABRIR-ARCHIVOS THRU ABRIR-ARCHIVOS-E
015200
015300     PERFORM 2000-CARGA-ROSTER
015400        THRU 2000-CARGA-ROSTER-EXIT
015500
015600     PERFORM 3000-PROCESA-PLANO
015700        THRU 3000-PROCESA-PLANO-EXIT
015800        UNTIL WKS-EOF-SHOTFLT
015900
016000     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
016100
016200     CALL 'HKXGDLT1' USING WKS-CANT-TABLA-ACUM, WKS-TABLA-ACUM,
016300                            WKS-CANT-TABLA-NAME, WKS-TABLA-NAME
016400
016500     MOVE WKS-TOTAL-LEIDOS TO WKS-TOTAL-LOTE
016600     DISPLAY "TOTAL DE REGISTROS LEIDOS DE SHOTFLT: " WKS-TOTAL-LOTE
016700
016800     STOP RUN.
016900 0000-MAIN-EXIT. EXIT.
017000
017100*----------------------------------------------------------------
017200*   ABRE ROSTERIN Y SHOTFLT DE UNA SOLA VEZ, AL INICIO DEL LOTE,
017300*   PARA QUE PERMANEZCAN ABIERTOS DURANTE TODA LA CORRIDA.  SI
017400*   ALGUNO NO ABRE, SE REPORTA EL FILE STATUS DE AMBOS Y SE
017500*   CIERRA LO QUE YA ESTUVIERA ABIERTO ANTES DE TERMINAR
017600*   (REVISION 230513, MISMO ESQUEMA DE HKXGRAT1).
017700*----------------------------------------------------------------
017800 ABRIR-ARCHIVOS SECTION.
017900     OPEN INPUT ROSTERIN, SHOTFLT
018000
018100     IF FS-ROSTERIN NOT = ZEROES OR FS-SHOTFLT NOT = ZEROES
018200        DISPLAY "***********************************************"
018300        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE ENTRADA        *"
018400        DISPLAY "***********************************************"
018500        DISPLAY "* FILE STATUS DE ROSTERIN : " FS-ROSTERIN
018600        DISPLAY "* FILE STATUS DE SHOTFLT  : " FS-SHOTFLT
018700        DISPLAY "***********************************************"
018800        MOVE 91 TO RETURN-CODE
018900        PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
019000        STOP RUN
019100     END-IF
019200
019300     MOVE ZEROES TO FS-CICLO
019400     MOVE 'OPEN'  TO ACCION
019500     MOVE SPACES  TO LLAVE
019600
019700     PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
019800        VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2
019900
020000     MOVE ZEROES TO FS-CICLO.
020100 ABRIR-ARCHIVOS-E. EXIT.
020200
020300*----------------------------------------------------------------
020400*   VALIDA EL FILE STATUS DEL ARCHIVO QUE CORRESPONDE AL CICLO
020500*   RECIBIDO Y, SI HAY ERROR, LO REPORTA POR DEBD1R00 ANTES DE
020600*   CERRAR TODO Y ABORTAR.
020700*----------------------------------------------------------------
020800 FILE-STATUS-EXTENDED SECTION.
020900     EVALUATE FS-CICLO
021000        WHEN 1
021100            IF FS-ROSTERIN NOT EQUAL ZEROES
021200               MOVE 'ROSTERIN' TO ARCHIVO
021300               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
021400                                     LLAVE, FS-ROSTERIN,
021500                                     FSE-ROSTERIN
021600               MOVE 91 TO RETURN-CODE
021700               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
021800               STOP RUN
021900            END-IF
022000        WHEN OTHER
022100            IF FS-SHOTFLT NOT EQUAL ZEROES
022200               MOVE 'SHOTFLT' TO ARCHIVO
022300               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022400                                     LLAVE, FS-SHOTFLT, FSE-SHOTFLT
022500               MOVE 91 TO RETURN-CODE
022600               PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
022700               STOP RUN
022800            END-IF
022900     END-EVALUATE.
023000 FILE-STATUS-EXTENDED-E. EXIT.
023100
023200*----------------------------------------------------------------
023300*   CIERRA ROSTERIN Y SHOTFLT.  SE INVOCA AL FINAL NORMAL DE LA
023400*   CORRIDA Y DESDE CADA SALIDA DE ERROR DE ABRIR-ARCHIVOS/
023500*   FILE-STATUS-EXTENDED, PARA NO DEJAR NINGUNO ABIERTO.
023600*----------------------------------------------------------------
023700 CIERRA-ARCHIVOS SECTION.
023800     CLOSE ROSTERIN SHOTFLT.
023900 CIERRA-ARCHIVOS-E. EXIT.
024000
024100*----------------------------------------------------------------
024200*   CARGA LA NOMINA COMPLETA PARA RESOLVER NOMBRES DE JUGADOR
024300*   POR PLAYER-ID EN EL REPORTE Y EL ARCHIVO DE RESULTADOS.
024400*----------------------------------------------------------------
024500 2000-CARGA-ROSTER SECTION.
024600     PERFORM 2010-LEE-ROSTERIN THRU 2010-LEE-ROSTERIN-EXIT
024700     PERFORM 2020-ACUMULA-NOMBRE THRU 2020-ACUMULA-NOMBRE-EXIT
024800        UNTIL WKS-EOF-ROSTERIN.
024900 2000-CARGA-ROSTER-EXIT. EXIT.
025000
025100 2010-LEE-ROSTERIN SECTION.
025200     READ ROSTERIN
025300        AT END SET WKS-EOF-ROSTERIN TO TRUE
025400     END-READ.
025500 2010-LEE-ROSTERIN-EXIT. EXIT.
025600
025700 2020-ACUMULA-NOMBRE SECTION.
025800     ADD 1 TO WKS-CANT-TABLA-NAME
025900     SET WKS-NAME-IDX TO WKS-CANT-TABLA-NAME
026000     MOVE ROST-PLAYER-ID      TO WKS-NAME-PLAYER-ID (WKS-NAME-IDX)
026100     MOVE ROST-NOMBRE-JUGADOR TO WKS-NAME-JUGADOR (WKS-NAME-IDX)
026200
026300     PERFORM 2010-LEE-ROSTERIN THRU 2010-LEE-ROSTERIN-EXIT.
026400 2020-ACUMULA-NOMBRE-EXIT. EXIT.
026500
026600*----------------------------------------------------------------
026700*   RECORRE SHOTFLT.  SOLO CALIFICAN LOS REGISTROS CON
026800*   FLAT-ON-OFF IGUAL A "ON " O "OFF" (REGLA 229591); CUALQUIER
026900*   OTRO VALOR SE CUENTA COMO DESCARTADO.
027000*----------------------------------------------------------------
027100 3000-PROCESA-PLANO SECTION.
027200     READ SHOTFLT
027300        AT END
027400           SET WKS-EOF-SHOTFLT TO TRUE
027500           GO TO 3000-PROCESA-PLANO-EXIT
027600     END-READ
027700
027800     ADD 1 TO WKS-TOTAL-LEIDOS
027900
028000     IF FLAT-EN-HIELO OR FLAT-FUERA-HIELO
028100        PERFORM 3100-ACUMULA-PLANO
028200           THRU 3100-ACUMULA-PLANO-EXIT
028300     ELSE
028400        ADD 1 TO WKS-TOTAL-DESCARTADOS
028500     END-IF.
028600 3000-PROCESA-PLANO-EXIT. EXIT.
028700
028800*----------------------------------------------------------------
028900*   ACUMULA EL REGISTRO PLANO EN LA FILA DEL JUGADOR (CREANDOLA
029000*   SI ES LA PRIMERA VEZ QUE APARECE), SEGUN EL LADO ON/OFF.
029100*----------------------------------------------------------------
029200 3100-ACUMULA-PLANO SECTION.
029300     PERFORM 3110-BUSCA-O-CREA-ACUM
029400        THRU 3110-BUSCA-O-CREA-ACUM-EXIT
029500
029600     IF FLAT-EN-HIELO
029700        ADD 1 TO WKS-ACUM-ON-ATT (WKS-ACUM-IDX)
029800        ADD FLAT-XG TO WKS-ACUM-ON-XGA (WKS-ACUM-IDX)
029900     ELSE
030000        ADD 1 TO WKS-ACUM-OFF-ATT (WKS-ACUM-IDX)
030100        ADD FLAT-XG TO WKS-ACUM-OFF-XGA (WKS-ACUM-IDX)
030200     END-IF.
030300 3100-ACUMULA-PLANO-EXIT. EXIT.
030400
030500*----------------------------------------------------------------
030600*   BUSCA LA FILA DEL JUGADOR EN LA TABLA ACUMULADORA POR
030700*   PLAYER-ID; SI NO EXISTE, LA CREA EN CEROS.  WKS-ACUM-IDX
030800*   QUEDA APUNTANDO A LA FILA ENCONTRADA O CREADA.
030900*----------------------------------------------------------------
031000 3110-BUSCA-O-CREA-ACUM SECTION.
031100     SET WKS-NO-HALLADO-ACUM TO TRUE
031200     IF WKS-CANT-TABLA-ACUM > ZEROES
031300        SET WKS-ACUM-IDX TO 1
031400        SEARCH WKS-ACUM-FILA
031500           AT END
031600              CONTINUE
031700           WHEN WKS-ACUM-PLAYER-ID (WKS-ACUM-IDX) =
031800                FLAT-PLAYER-ID
031900              SET WKS-SI-HALLADO-ACUM TO TRUE
032000        END-SEARCH
032100     END-IF
032200
032300     IF WKS-NO-HALLADO-ACUM
032400        ADD 1 TO WKS-CANT-TABLA-ACUM
032500        SET WKS-ACUM-IDX TO WKS-CANT-TABLA-ACUM
032600        MOVE FLAT-PLAYER-ID TO WKS-ACUM-PLAYER-ID (WKS-ACUM-IDX)
032700        MOVE ZEROES TO WKS-ACUM-ON-ATT (WKS-ACUM-IDX)
032800        MOVE ZEROES TO WKS-ACUM-ON-XGA (WKS-ACUM-IDX)
032900        MOVE ZEROES TO WKS-ACUM-OFF-ATT (WKS-ACUM-IDX)
033000        MOVE ZEROES TO WKS-ACUM-OFF-XGA (WKS-ACUM-IDX)
033100     END-IF.
033200 3110-BUSCA-O-CREA-ACUM-EXIT. EXIT.
033300
033400 END PROGRAM HKXGPOS1.
033500
