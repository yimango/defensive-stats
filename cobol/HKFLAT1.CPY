000100******************************************************************
000200*                 H K F L A T 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : SHOTFLT  (TIRO PLANO PRE-AGREGADO)             *
000600*   DESCRIPCION : ENTRADA ALTERNA DEL AGREGADOR (HKXGPOS1) CUANDO*
000700*               : YA SE CONOCE EL XG POR TIRO Y SOLO SE REQUIERE *
000800*               : ACUMULAR POR JUGADOR/LADO.                     *
000900*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 11/06/1993  *
001000******************************************************************
001100 01  REG-SHOTFLT.
001200     05  FLAT-SEGMENTO             PIC 9(01)         VALUE 1.
001300     05  FILLER                    PIC X(01).
001400     05  FLAT-PLAYER-ID            PIC 9(07).
001500     05  FLAT-ON-OFF               PIC X(03).
001600         88  FLAT-EN-HIELO                    VALUE "ON ".
001700         88  FLAT-FUERA-HIELO                 VALUE "OFF".
001800     05  FLAT-XG                   PIC 9(01)V9(04).
001900     05  FILLER                    PIC X(60).
