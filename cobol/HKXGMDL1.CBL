000100******************************************************************
000200*                                                                *
000300*   PROGRAMA    : HKXGMDL1                                      *
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   TIPO        : SUBPROGRAMA (BATCH, INVOCADO POR CALL)         *
000600*   DESCRIPCION : CALCULA EL VALOR XG (GOL ESPERADO) DE UN TIRO  *
000700*               : A PARTIR DE COORDENADAS Y TIPO DE TIRO.  SI EL *
000800*               : TIRO TRAE UN XG SUPLIDO DISTINTO DE CERO SE    *
000900*               : DEVUELVE TAL CUAL, SIN CORRER EL MODELO.       *
001000*   ARCHIVOS    : NINGUNO (SOLO PARAMETROS DE LINKAGE)           *
001100*   INSTALADO   : DD/MM/AAAA                                     *
001200*   BPM/RATIONAL: 241190                                         *
001300*   NOMBRE      : MODELO XG POR DISTANCIA/ANGULO/TIPO DE TIRO    *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     HKXGMDL1.
001700 AUTHOR.         L. QUESADA.
001800 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALITICA DEPORTIVA.
001900 DATE-WRITTEN.   04/03/1991.
002000 DATE-COMPILED.
002100 SECURITY.       USO INTERNO UNICAMENTE.
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 04/03/1991  LQUE  228866  VERSION ORIGINAL DEL SUBPROGRAMA.    *  228866
002600* 19/07/1991  LQUE  228901  SE AGREGA FACTOR DE TIPO DE TIRO     *  228901
002700*                           TIP/DEFLECTION SEPARADO DE BACKHAND. *
002800* 02/11/1992  MSOL  229044  CORRECCION: EL FACTOR DE ANGULO NO   *  229044
002900*                           SE APLICABA CUANDO COORD-X = CERO.   *
003000* 25/01/1994  LQUE  229310  SE AGREGA EL MODELO SIMPLE DE        *  229310
003100*                           RESPALDO PARA CUANDO EL UPSI-0 DEL   *
003200*                           MODELO AVANZADO ESTA APAGADO.        *
003300* 14/03/1996  RVEG  229588  REVISION DE PRECISION: TODOS LOS     *  229588
003400*                           FACTORES SE REDONDEAN A 4 DECIMALES. *
003500* 09/09/1998  LQUE  229901  REVISION DE FIN DE SIGLO (AAAA):     *  229901
003600*                           SIN CAMBIO DE CAMPOS DE FECHA EN     *
003700*                           ESTE SUBPROGRAMA, SOLO SE REVISO EL  *
003800*                           BITACORA POR CUMPLIMIENTO Y2K.       *
003900* 17/02/2001  MSOL  230115  SE AJUSTA EL FACTOR "TIP" PARA QUE   *  230115
004000*                           TAMBIEN CUBRA "DEFLECTION".          *
004100* 30/08/2004  RVEG  230477  LIMPIEZA DE COMENTARIOS Y REVISION   *  230477
004200*                           DE LOS UMBRALES DE TANGENTE.         *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*   C O N T A D O R E S   Y   S W I T C H E S   S U E L T O S    *
005300******************************************************************
005400 77  WKS-CONTADOR-LLAMADAS     PIC 9(07) COMP    VALUE ZEROES.
005500 77  WKS-SW-MODELO-SIMPLE      PIC X(01)         VALUE "N".
005600     88  WKS-USA-MODELO-SIMPLE                   VALUE "S".
005700******************************************************************
005800*          C O N S T A N T E S   D E L   M O D E L O   X G       *
005900******************************************************************
006000 01  WKS-CONSTANTES-DISTANCIA.
006100     05  WKS-DIST2-10              PIC 9(07) VALUE 0000100.
006200     05  WKS-DIST2-20              PIC 9(07) VALUE 0000400.
006300     05  WKS-DIST2-30              PIC 9(07) VALUE 0000900.
006400     05  WKS-DIST2-40              PIC 9(07) VALUE 0001600.
006500     05  FILLER                    PIC X(04) VALUE SPACES.
006600
006700 01  WKS-BASE-XG-AVANZADO.
006800     05  WKS-BASE-10               PIC 9(01)V9(04) VALUE 0.2500.
006900     05  WKS-BASE-20               PIC 9(01)V9(04) VALUE 0.1500.
007000     05  WKS-BASE-30               PIC 9(01)V9(04) VALUE 0.1000.
007100     05  WKS-BASE-40               PIC 9(01)V9(04) VALUE 0.0600.
007200     05  WKS-BASE-LEJOS            PIC 9(01)V9(04) VALUE 0.0300.
007300     05  FILLER                    PIC X(04) VALUE SPACES.
007400
007500 01  WKS-BASE-XG-SIMPLE REDEFINES WKS-BASE-XG-AVANZADO.
007600     05  FILLER                    PIC 9(01)V9(04).
007700     05  FILLER                    PIC 9(01)V9(04).
007800     05  FILLER                    PIC 9(01)V9(04).
007900     05  FILLER                    PIC 9(01)V9(04).
008000     05  FILLER                    PIC 9(01)V9(04).
008100     05  FILLER                    PIC X(04).
008200
008300 01  WKS-TABLA-SIMPLE.
008400     05  WKS-SIMPLE-10             PIC 9(01)V9(04) VALUE 0.2000.
008500     05  WKS-SIMPLE-20             PIC 9(01)V9(04) VALUE 0.1200.
008600     05  WKS-SIMPLE-30             PIC 9(01)V9(04) VALUE 0.0800.
008700     05  WKS-SIMPLE-40             PIC 9(01)V9(04) VALUE 0.0400.
008800     05  WKS-SIMPLE-LEJOS          PIC 9(01)V9(04) VALUE 0.0200.
008900     05  FILLER                    PIC X(04) VALUE SPACES.
009000
009100*   UMBRALES DE TANGENTE: EVITAN INVOCAR ARCO-TANGENTE. LA RAZON
009200*   |Y|/|X| ES MONOTONA CON EL ANGULO EN [0,90], ASI QUE SE
009300*   COMPARA DIRECTAMENTE CONTRA TAN(15), TAN(30) Y TAN(60).
009400 01  WKS-UMBRALES-ANGULO.
009500     05  WKS-TAN-15                PIC 9(01)V9(04) VALUE 0.2679.
009600     05  WKS-TAN-30                PIC 9(01)V9(04) VALUE 0.5774.
009700     05  WKS-TAN-60                PIC 9(01)V9(04) VALUE 1.7321.
009800     05  FILLER                    PIC X(04) VALUE SPACES.
009900
010000*   VISTA ALTERNA DE LOS UMBRALES DE TANGENTE COMO UN SOLO
010100*   VALOR EMPACADO, USADA EN LA REVISION DE DEPURACION EEDR4009.
010200 01  WKS-UMBRALES-ANGULO-R REDEFINES WKS-UMBRALES-ANGULO.
010300     05  WKS-UMBRALES-ANGULO-CONCAT PIC 9(03)V9(12).
010400     05  FILLER                     PIC X(04).
010500
010600 01  WKS-UPSI-MODELO.
010700     05  WKS-UPSI-0                PIC 9(01) VALUE 1.
010800         88  WKS-MODELO-AVANZADO-OK          VALUE 1.
010900         88  WKS-MODELO-AVANZADO-CAIDO       VALUE 0.
011000     05  FILLER                    PIC X(03).
011100
011200******************************************************************
011300*          C A M P O S   D E   T R A B A J O   L O C A L E S     *
011400******************************************************************
011500 01  WKS-AREA-CALCULO.
011600     05  WKS-DIST-CUADRADO         PIC 9(07) COMP.
011700     05  WKS-VALOR-ABS-X           PIC 9(03) COMP.
011800     05  WKS-VALOR-ABS-Y           PIC 9(03) COMP.
011900     05  WKS-RAZON-Y-X             PIC 9(01)V9(04).
012000     05  WKS-XG-BASE               PIC 9(01)V9(04).
012100     05  WKS-FACTOR-ANGULO         PIC 9(01)V9(04).
012200     05  WKS-FACTOR-TIPO-TIRO      PIC 9(01)V9(04).
012300     05  WKS-XG-PARCIAL            PIC 9(01)V9(04).
012400     05  FILLER                    PIC X(05).
012500
012600 01  WKS-TIPO-TIRO-MAYUS           PIC X(12).
012700 01  WKS-TIPO-TIRO-MAYUS-R REDEFINES WKS-TIPO-TIRO-MAYUS.
012800     05  WKS-TIPO-TIRO-PRIMER-CAR  PIC X(01).
012900     05  FILLER                    PIC X(11).
013000 01  WKS-TIPO-TIRO-CONTADORES.
013100     05  WKS-CNT-WRIST             PIC 9(02) COMP.
013200     05  WKS-CNT-SLAP              PIC 9(02) COMP.
013300     05  WKS-CNT-BACKHAND          PIC 9(02) COMP.
013400     05  WKS-CNT-TIP               PIC 9(02) COMP.
013500     05  WKS-CNT-DEFLECTION        PIC 9(02) COMP.
013600     05  FILLER                    PIC X(02).
013700
013800 LINKAGE SECTION.
013900 01  LK-COORD-X                    PIC S9(03).
014000 01  LK-COORD-Y                    PIC S9(03).
014100 01  LK-TIPO-TIRO                  PIC X(12).
014200 01  LK-XG-SUPLIDO                 PIC 9(01)V9(04).
014300 01  LK-XG-RESULTADO               PIC 9(01)V9(04).
014400
014500 PROCEDURE DIVISION USING LK-COORD-X, LK-COORD-Y, LK-TIPO-TIRO,
014600                           LK-XG-SUPLIDO, LK-XG-RESULTADO.
014700
014800 0100-MAIN SECTION.
014900     ADD 1 TO WKS-CONTADOR-LLAMADAS
015000     IF LK-XG-SUPLIDO NOT = ZEROES
015100        MOVE LK-XG-SUPLIDO TO LK-XG-RESULTADO
015200     ELSE
015300        PERFORM 1000-CALCULA-DISTANCIA
015400           THRU 1000-CALCULA-DISTANCIA-EXIT
015500        PERFORM 1200-FACTOR-ANGULO
015600           THRU 1200-FACTOR-ANGULO-EXIT
015700        PERFORM 1300-FACTOR-TIPO-TIRO
015800           THRU 1300-FACTOR-TIPO-TIRO-EXIT
015900        PERFORM 1400-COMBINA-FACTORES
016000           THRU 1400-COMBINA-FACTORES-EXIT
016100     END-IF
016200     GOBACK.
016300 0100-MAIN-EXIT. EXIT.
016400
016500*----------------------------------------------------------------
016600*   DISTANCIA AL CUADRADO Y XG BASE SEGUN DISTANCIA (SIN RAIZ:
016700*   SE COMPARA DIST-CUADRADO CONTRA LOS UMBRALES AL CUADRADO).
016800*----------------------------------------------------------------
016900 1000-CALCULA-DISTANCIA SECTION.
017000     COMPUTE WKS-DIST-CUADRADO =
017100             (LK-COORD-X * LK-COORD-X) +
017200             (LK-COORD-Y * LK-COORD-Y)
017300         ON SIZE ERROR
017400             MOVE 9999999 TO WKS-DIST-CUADRADO
017500     END-COMPUTE
017600
017700     IF WKS-MODELO-AVANZADO-OK
017800        PERFORM 1100-BASE-DISTANCIA-AVANZADO
017900           THRU 1100-BASE-DISTANCIA-AVANZADO-EXIT
018000     ELSE
018100        PERFORM 1150-BASE-DISTANCIA-SIMPLE
018200           THRU 1150-BASE-DISTANCIA-SIMPLE-EXIT
018300     END-IF.
018400 1000-CALCULA-DISTANCIA-EXIT. EXIT.
018500
018600 1100-BASE-DISTANCIA-AVANZADO SECTION.
018700     EVALUATE TRUE
018800        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-10
018900             MOVE WKS-BASE-10    TO WKS-XG-BASE
019000        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-20
019100             MOVE WKS-BASE-20    TO WKS-XG-BASE
019200        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-30
019300             MOVE WKS-BASE-30    TO WKS-XG-BASE
019400        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-40
019500             MOVE WKS-BASE-40    TO WKS-XG-BASE
019600        WHEN OTHER
019700             MOVE WKS-BASE-LEJOS TO WKS-XG-BASE
019800     END-EVALUATE.
019900 1100-BASE-DISTANCIA-AVANZADO-EXIT. EXIT.
020000
020100*   RESPALDO: SOLO SE ALCANZA SI WKS-UPSI-0 SE APAGA (MODELO
020200*   AVANZADO NO DISPONIBLE).  NO SE ACTIVA EN OPERACION NORMAL.
020300 1150-BASE-DISTANCIA-SIMPLE SECTION.
020400     EVALUATE TRUE
020500        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-10
020600             MOVE WKS-SIMPLE-10    TO WKS-XG-BASE
020700        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-20
020800             MOVE WKS-SIMPLE-20    TO WKS-XG-BASE
020900        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-30
021000             MOVE WKS-SIMPLE-30    TO WKS-XG-BASE
021100        WHEN WKS-DIST-CUADRADO <= WKS-DIST2-40
021200             MOVE WKS-SIMPLE-40    TO WKS-XG-BASE
021300        WHEN OTHER
021400             MOVE WKS-SIMPLE-LEJOS TO WKS-XG-BASE
021500     END-EVALUATE.
021600 1150-BASE-DISTANCIA-SIMPLE-EXIT. EXIT.
021700
021800*----------------------------------------------------------------
021900*   FACTOR DE ANGULO POR RAZON DE TANGENTE |Y|/|X|.
022000*----------------------------------------------------------------
022100 1200-FACTOR-ANGULO SECTION.
022200     MOVE 1.0000 TO WKS-FACTOR-ANGULO
022300     IF LK-COORD-X = ZEROES
022400*       TIRO DESDE EL COSTADO: ANGULO DE 90 GRADOS.
022500        MOVE 0.7000 TO WKS-FACTOR-ANGULO
022600     ELSE
022700        IF LK-COORD-X < ZEROES
022800           COMPUTE WKS-VALOR-ABS-X = LK-COORD-X * -1
022900        ELSE
023000           MOVE LK-COORD-X TO WKS-VALOR-ABS-X
023100        END-IF
023200        IF LK-COORD-Y < ZEROES
023300           COMPUTE WKS-VALOR-ABS-Y = LK-COORD-Y * -1
023400        ELSE
023500           MOVE LK-COORD-Y TO WKS-VALOR-ABS-Y
023600        END-IF
023700        COMPUTE WKS-RAZON-Y-X ROUNDED =
023800                WKS-VALOR-ABS-Y / WKS-VALOR-ABS-X
023900            ON SIZE ERROR
024000                MOVE 9.9999 TO WKS-RAZON-Y-X
024100        END-COMPUTE
024200        EVALUATE TRUE
024300           WHEN WKS-RAZON-Y-X <= WKS-TAN-15
024400                MOVE 1.3000 TO WKS-FACTOR-ANGULO
024500           WHEN WKS-RAZON-Y-X <= WKS-TAN-30
024600                MOVE 1.1000 TO WKS-FACTOR-ANGULO
024700           WHEN WKS-RAZON-Y-X >= WKS-TAN-60
024800                MOVE 0.7000 TO WKS-FACTOR-ANGULO
024900           WHEN OTHER
025000                MOVE 1.0000 TO WKS-FACTOR-ANGULO
025100        END-EVALUATE
025200     END-IF.
025300 1200-FACTOR-ANGULO-EXIT. EXIT.
025400
025500*----------------------------------------------------------------
025600*   FACTOR DE TIPO DE TIRO POR SUBCADENA (SIN DISTINGUIR
025700*   MAYUSCULA/MINUSCULA).
025800*----------------------------------------------------------------
025900 1300-FACTOR-TIPO-TIRO SECTION.
026000     MOVE LK-TIPO-TIRO TO WKS-TIPO-TIRO-MAYUS
026100     INSPECT WKS-TIPO-TIRO-MAYUS CONVERTING
026200             "abcdefghijklmnopqrstuvwxyz" TO
026300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026400
026500     MOVE ZEROES TO WKS-CNT-WRIST WKS-CNT-SLAP WKS-CNT-BACKHAND
026600                     WKS-CNT-TIP  WKS-CNT-DEFLECTION
026700     INSPECT WKS-TIPO-TIRO-MAYUS TALLYING
026800             WKS-CNT-WRIST      FOR ALL "WRIST"
026900             WKS-CNT-SLAP       FOR ALL "SLAP"
027000             WKS-CNT-BACKHAND   FOR ALL "BACKHAND"
027100             WKS-CNT-TIP        FOR ALL "TIP"
027200             WKS-CNT-DEFLECTION FOR ALL "DEFLECTION"
027300
027400     EVALUATE TRUE
027500        WHEN WKS-CNT-WRIST > ZEROES
027600             MOVE 0.9000 TO WKS-FACTOR-TIPO-TIRO
027700        WHEN WKS-CNT-SLAP > ZEROES
027800             MOVE 1.1000 TO WKS-FACTOR-TIPO-TIRO
027900        WHEN WKS-CNT-BACKHAND > ZEROES
028000             MOVE 0.8000 TO WKS-FACTOR-TIPO-TIRO
028100        WHEN WKS-CNT-TIP > ZEROES OR WKS-CNT-DEFLECTION > ZEROES
028200             MOVE 1.2000 TO WKS-FACTOR-TIPO-TIRO
028300        WHEN OTHER
028400             MOVE 1.0000 TO WKS-FACTOR-TIPO-TIRO
028500     END-EVALUATE.
028600 1300-FACTOR-TIPO-TIRO-EXIT. EXIT.
028700
028800*----------------------------------------------------------------
028900*   XG = BASE X FACTOR-ANGULO X FACTOR-TIPO, REDONDEADO EN CADA
029000*   PASO A 4 DECIMALES (REGLA DE NEGOCIO DE PRECISION).
029100*----------------------------------------------------------------
029200 1400-COMBINA-FACTORES SECTION.
029300     COMPUTE WKS-XG-PARCIAL ROUNDED =
029400             WKS-XG-BASE * WKS-FACTOR-ANGULO
029500         ON SIZE ERROR
029600             MOVE WKS-XG-BASE TO WKS-XG-PARCIAL
029700     END-COMPUTE
029800     COMPUTE LK-XG-RESULTADO ROUNDED =
029900             WKS-XG-PARCIAL * WKS-FACTOR-TIPO-TIRO
030000         ON SIZE ERROR
030100             MOVE WKS-XG-PARCIAL TO LK-XG-RESULTADO
030200     END-COMPUTE.
030300 1400-COMBINA-FACTORES-EXIT. EXIT.
030400
030500 END PROGRAM HKXGMDL1.
030600
