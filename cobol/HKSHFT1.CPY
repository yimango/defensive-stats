000100******************************************************************
000200*                 H K S H F T 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : SHIFTIN  (CAMBIOS DE HIELO POR JUGADOR)        *
000600*   DESCRIPCION : UN REGISTRO POR TURNO EN EL HIELO.  LOS LIMITES*
000700*               : START-SEC / END-SEC SON INCLUSIVOS PARA LA     *
000800*               : PRUEBA DE JUGADOR-EN-HIELO.                    *
000900*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
001000******************************************************************
001100 01  REG-SHIFTIN.
001200     05  SHFT-SEGMENTO             PIC 9(01)         VALUE 1.
001300     05  FILLER                    PIC X(01).
001400     05  SHFT-GAME-ID              PIC 9(10).
001500     05  SHFT-PLAYER-ID            PIC 9(07).
001600     05  SHFT-PERIODO              PIC 9(02).
001700     05  SHFT-START-SEC            PIC 9(04).
001800     05  SHFT-END-SEC              PIC 9(04).
001900     05  FILLER                    PIC X(50).
