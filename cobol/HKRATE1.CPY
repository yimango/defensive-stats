000100******************************************************************
000200*                 H K R A T E 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   TABLA DE RATING DE ATACANTES (EN MEMORIA), CARGADA DESDE     *
000500*   PLYSTAT Y NORMALIZADA CONTRA EL PROMEDIO DE LIGA.  CLAVE DE  *
000600*   BUSQUEDA: NOMBRE DEL JUGADOR (PSTA-NOMBRE-JUGADOR).          *
000700*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
000800******************************************************************
000900 01  WKS-TOPE-TABLA-RATE           PIC 9(05) COMP    VALUE 09999.
001000 01  WKS-CANT-TABLA-RATE           PIC 9(05) COMP    VALUE ZEROES.
001100 01  WKS-TABLA-RATE.
001200     05  WKS-RATE-FILA OCCURS 0 TO 9999 TIMES
001300                       DEPENDING ON WKS-CANT-TABLA-RATE
001400                       INDEXED BY WKS-RATE-IDX.
001500         10  WKS-RATE-NOMBRE       PIC X(30).
001600         10  WKS-RATE-TOI-MIN      PIC 9(05)V9(04).
001700         10  WKS-RATE-XGF          PIC S9(04)V9(04).
001800         10  WKS-RATE-XGF-POR-60   PIC 9(03)V9(04).
001900         10  WKS-RATE-NORM         PIC 9(02)V9(04).
002000         10  FILLER                PIC X(04).
