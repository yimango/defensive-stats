000100******************************************************************
000200*                 H K R O S T 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   APLICACION  : HOCKEY - ANALITICA DEFENSIVA (XG PONDERADO)    *
000500*   ARCHIVO     : ROSTERIN  (NOMINA DE JUGADORES POR PARTIDO)    *
000600*   DESCRIPCION : UN REGISTRO POR JUGADOR INSCRITO EN UN PARTIDO.*
000700*               : SIRVE PARA SEPARAR EQUIPO ATACANTE/DEFENSOR Y  *
000800*               : PARA RESOLVER EL NOMBRE DEL JUGADOR EN LOS     *
000900*               : RESULTADOS.                                    *
001000*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
001100******************************************************************
001200 01  REG-ROSTERIN.
001300     05  ROST-SEGMENTO             PIC 9(01)         VALUE 1.
001400     05  FILLER                    PIC X(01).
001500     05  ROST-GAME-ID              PIC 9(10).
001600     05  ROST-TEAM-ID              PIC 9(04).
001700     05  ROST-PLAYER-ID            PIC 9(07).
001800     05  ROST-NOMBRE-JUGADOR       PIC X(30).
001900     05  ROST-LOCAL-VISITA         PIC X(01).
002000         88  ROST-ES-LOCAL                    VALUE "H".
002100         88  ROST-ES-VISITA                   VALUE "A".
002200     05  FILLER                    PIC X(40).
