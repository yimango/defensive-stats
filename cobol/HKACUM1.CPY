000100******************************************************************
000200*                 H K A C U M 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   TABLA ACUMULADORA POR DEFENSOR (EN MEMORIA).  ALIMENTADA POR *
000500*   HKXGRAT1 (FLUJO DE JUGADAS) O HKXGPOS1 (FLUJO PLANO) Y       *
000600*   CONSUMIDA POR HKXGDLT1 (CALCULO DELTA-EXP-ASV Y REPORTE).    *
000700*   CLAVE DE BUSQUEDA: PLAYER-ID.                                *
000800*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 04/03/1991  *
000900******************************************************************
001000 01  WKS-TOPE-TABLA-ACUM           PIC 9(05) COMP    VALUE 09999.
001100 01  WKS-CANT-TABLA-ACUM           PIC 9(05) COMP    VALUE ZEROES.
001200 01  WKS-TABLA-ACUM.
001300     05  WKS-ACUM-FILA OCCURS 0 TO 9999 TIMES
001400                       DEPENDING ON WKS-CANT-TABLA-ACUM
001500                       INDEXED BY WKS-ACUM-IDX.
001600         10  WKS-ACUM-PLAYER-ID    PIC 9(07).
001700         10  WKS-ACUM-ON-ATT       PIC 9(06).
001800         10  WKS-ACUM-ON-XGA       PIC S9(05)V9(04).
001900         10  WKS-ACUM-OFF-ATT      PIC 9(06).
002000         10  WKS-ACUM-OFF-XGA      PIC S9(05)V9(04).
002100         10  FILLER                PIC X(05).
