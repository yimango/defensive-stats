000100******************************************************************
000200*                 H K N A M E 1   -   C O P Y B O O K            *
000300*----------------------------------------------------------------*
000400*   TABLA DE NOMBRES POR PLAYER-ID (EN MEMORIA), DERIVADA DE     *
000500*   ROSTERIN.  USADA POR HKXGDLT1 PARA RESOLVER EL NOMBRE DE     *
000600*   CADA DEFENSOR EN EL REPORTE Y EL ARCHIVO DE RESULTADOS.      *
000700*   SI EL PLAYER-ID NO APARECE, SE ARMA "PLAYER " + ID.          *
000800*   PROGRAMADOR : L. QUESADA (LQUE)            FECHA 11/06/1993  *
000900******************************************************************
001000 01  WKS-TOPE-TABLA-NAME           PIC 9(05) COMP    VALUE 09999.
001100 01  WKS-CANT-TABLA-NAME           PIC 9(05) COMP    VALUE ZEROES.
001200 01  WKS-TABLA-NAME.
001300     05  WKS-NAME-FILA OCCURS 0 TO 9999 TIMES
001400                       DEPENDING ON WKS-CANT-TABLA-NAME
001500                       INDEXED BY WKS-NAME-IDX.
001600         10  WKS-NAME-PLAYER-ID    PIC 9(07).
001700         10  WKS-NAME-JUGADOR      PIC X(30).
001800         10  WKS-NAME-IND-STATUS   PIC X(01)     VALUE "A".
001900             88  WKS-NAME-ACTIVO                 VALUE "A".
002000             88  WKS-NAME-ANULADO                VALUE "I".
002100         10  FILLER                PIC X(12).
